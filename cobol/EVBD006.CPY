000100*****************************************************************         
000200*                                                               *         
000300*  COPY: EVBD006                                                *         
000400*                                                               *         
000500*  AUTOR: FACTORIA                                              *         
000600*                                                               *         
000700*  APLICACION: EVALUACION DE VALORES BURSATILES. (EVB)         *          
000800*                                                               *         
000900*  DESCRIPCION: REGISTRO DE ERROR/RECHAZO (ARCHIVO ERROR-OUT) *           
001000*                                                               *         
001100*****************************************************************         
001200 01  EVB-REG-ERROR.                                                       
001300*                                                                         
001400     05  ERR-MODULE                PIC X(20).                             
001500     05  ERR-ERROR-INFO            PIC X(60).                             
001600     05  ERR-ADVICE                PIC X(40).                             
001700     05  FILLER                    PIC X(12).                             
