000100*****************************************************************         
000200*                                                               *         
000300*  COPY: EVBD005                                                *         
000400*                                                               *         
000500*  AUTOR: FACTORIA                                              *         
000600*                                                               *         
000700*  APLICACION: EVALUACION DE VALORES BURSATILES. (EVB)         *          
000800*                                                               *         
000900*  DESCRIPCION: REGISTRO DE RESULTADO DE VALUACION DE UNA      *          
001000*               ACCION (ARCHIVO VALUATION-OUT)                *           
001100*                                                               *         
001200*****************************************************************         
001300 01  EVB-RESULTADO-VALUACION.                                             
001400*                                                                         
001500     05  RES-SYMBOL                PIC X(10).                             
001600     05  RES-CURRENT-PRICE         PIC S9(09)V99.                         
001700     05  RES-CURRENCY              PIC X(03).                             
001800     05  RES-PCTL-05               PIC S9(09)V99.                         
001900     05  RES-PCTL-25               PIC S9(09)V99.                         
002000     05  RES-PCTL-50               PIC S9(09)V99.                         
002100     05  RES-PCTL-75               PIC S9(09)V99.                         
002200     05  RES-PCTL-95               PIC S9(09)V99.                         
002300     05  RES-UNDERVALUED-PROB      PIC S9V9(04).                          
002400     05  RES-OVERVALUED-PROB       PIC S9V9(04).                          
002500     05  RES-PRONOSTICO.                                                  
002600         10  RES-FCAST-Q OCCURS 4 TIMES.                                  
002700             15  RES-FCAST-MED      PIC S9(09)V99.                        
002800             15  RES-FCAST-LO       PIC S9(09)V99.                        
002900             15  RES-FCAST-HI       PIC S9(09)V99.                        
003000     05  RES-PRONOSTICO-R REDEFINES                                       
003100         RES-PRONOSTICO.                                                  
003200         10  RES-FCAST-PLANO        PIC X(132).                           
003300     05  FILLER                    PIC X(10).                             
