000100*****************************************************************         
000200*                                                               *         
000300*  PROGRAMA: EVB020                                             *         
000400*                                                               *         
000500*  FECHA CREACION: 02/05/1989                                  *          
000600*                                                                         
000700*  AUTOR: FACTORIA                                              *         
000800*                                                               *         
000900*  APLICACION: EVALUACION DE VALORES BURSATILES. (EVB)         *          
001000*                                                               *         
001100*  DESCRIPCION: PROGRAMA CONDUCTOR DEL LOTE DE VALUACION. LEE   *         
001200*  LAS SOLICITUDES DE STOCK-REQUEST, LAS EMPAREJA POR SYMBOL    *         
001300*  CON MARKET-DATA Y CON EL FINANCIALS-OUT YA NORMALIZADO POR   *         
001400*  EVB010, VALIDA LOS DATOS CLAVE, INVOCA AL VALUADOR DE MONTE  *         
001500*  CARLO (EVB030) Y AL FORMATEADOR DE REPORTE (EVB050), Y       *         
001600*  ESCRIBE VALUATION-OUT, ERROR-OUT Y REPORT-OUT. AL FINAL      *         
001700*  CONSOLIDA LOS TOTALES DE ESTE LOTE CON LOS DEL INTAKE        *         
001800*  (EVB010, VIA INTAKE-CONTROL).                                 *        
001900*                                                               *         
002000*****************************************************************         
002100*                                                               *         
002200*  CAMBIOS:                                                     *         
002300*   02/05/1989 RAC -------- CREACION INICIAL. EMPAREJAMIENTO    *         
002400*              POR SYMBOL DE LAS TRES ENTRADAS ORDENADAS.       *         
002500*   14/11/1991 RAC CR-0130  SE RECHAZA LA SOLICITUD SI PRICE O  *         
002600*              NET-INCOME VIENEN EN CERO ("KEY DATA MISSING").  *         
002700*   22/09/1995 MGQ CR-0258  SE AGREGA LA VALIDACION DE COUNTRY  *         
002800*              (SOLO SE ACEPTA US O JP).                        *         
002900*   19/02/1997 JLP CR-0340  SE INCORPORA EL ARCHIVO INTAKE-     *         
003000*              CONTROL AL BLOQUE DE TOTALES DE FIN DE LOTE.     *         
003100*   25/01/1999 JLP CR-0399Y AMPLIACION DE CAMPOS DE FECHA A     *         
003200*              4 DIGITOS DE ANIO (PROBLEMA DEL ANIO 2000).      *         
003300*   21/05/2013 NOLVIS CR-4528 SE REESTRUCTURA PARA INVOCAR A    *         
003400*              EVB030 (VALUADOR) Y EVB050 (REPORTE) COMO        *         
003500*              SUBPROGRAMAS EN VEZ DE TENER TODA LA LOGICA      *         
003600*              EN LINEA EN ESTE MISMO PROGRAMA.                 *         
003700*   05/02/2015 NOLVIS CR-4590 SE SUSTITUYEN 1,000,000,000       *         
003800*              ACCIONES CUANDO EL EMISOR NO REPORTA SHARES-     *         
003900*              OUTSTANDING (VER EVB030, 1000-INICIALIZAR).      *         
003950*   14/03/2017 NOLVIS CR-4812 SE AGREGA LA VALIDACION DE        *         
003960*              MKT-PRICE (NO NUMERICO O NO MAYOR QUE CERO) QUE  *         
003970*              FALTABA DESDE LA CREACION INICIAL; VER 2250-     *         
003980*              VALIDAR-PRECIO-MERCADO.                          *         
004000*                                                               *         
004100*****************************************************************         
004200*                                                               *         
004300*  I D E N T I F I C A T I O N   D I V I S I O N                *         
004400*                                                               *         
004500*  INFORMACION GENERAL SOBRE EL PROGRAMA                       *          
004600*                                                               *         
004700*****************************************************************         
004800 IDENTIFICATION DIVISION.                                                 
004900*                                                                         
005000 PROGRAM-ID.    EVB020.                                                   
005100 AUTHOR.        FACTORIA.                                                 
005200 INSTALLATION.  FACTORIA - GERENCIA DE SISTEMAS.                          
005300 DATE-WRITTEN.  02/05/1989.                                               
005400 DATE-COMPILED.                                                           
005500 SECURITY.      CONFIDENCIAL - USO INTERNO DE FACTORIA.                   
005600*****************************************************************         
005700*                                                               *         
005800*  E N V I R O N M E N T         D I V I S I O N                *         
005900*                                                               *         
006000*  DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES        *          
006100*                                                               *         
006200*****************************************************************         
006300 ENVIRONMENT DIVISION.                                                    
006400*                                                                         
006500 CONFIGURATION SECTION.                                                   
006600*                                                                         
006700 SPECIAL-NAMES.                                                           
006800     C01 IS TOP-OF-FORM.                                                  
006900*                                                                         
007000 INPUT-OUTPUT SECTION.                                                    
007100*                                                                         
007200 FILE-CONTROL.                                                            
007300*                                                                         
007400     SELECT STOCK-REQUEST    ASSIGN TO STOCKREQ                           
007500         ORGANIZATION IS LINE SEQUENTIAL.                                 
007600*                                                                         
007700     SELECT MARKET-DATA      ASSIGN TO MARKETDT                           
007800         ORGANIZATION IS LINE SEQUENTIAL.                                 
007900*                                                                         
008000     SELECT FINANCIALS-OUT   ASSIGN TO FINANCOUT                          
008100         ORGANIZATION IS LINE SEQUENTIAL.                                 
008200*                                                                         
008300     SELECT INTAKE-CONTROL   ASSIGN TO INTKCTL                            
008400         ORGANIZATION IS LINE SEQUENTIAL.                                 
008500*                                                                         
008600     SELECT VALUATION-OUT    ASSIGN TO VALOUT                             
008700         ORGANIZATION IS LINE SEQUENTIAL.                                 
008800*                                                                         
008900     SELECT ERROR-OUT        ASSIGN TO ERROROUT                           
009000         ORGANIZATION IS LINE SEQUENTIAL.                                 
009100*                                                                         
009200     SELECT REPORT-OUT       ASSIGN TO REPRTOUT                           
009300         ORGANIZATION IS LINE SEQUENTIAL.                                 
009400*****************************************************************         
009500*                                                               *         
009600*  D A T A            D I V I S I O N                           *         
009700*                                                               *         
009800*  DESCRIPCION DE TODOS LOS DATOS UTILIZADOS                   *          
009900*                                                               *         
010000*****************************************************************         
010100 DATA DIVISION.                                                           
010200*****************************************************************         
010300*                                                               *         
010400*  F I L E      S E C T I O N                                  *          
010500*                                                               *         
010600*****************************************************************         
010700 FILE SECTION.                                                            
010800*                                                                         
010900 FD  STOCK-REQUEST                                                        
011000     RECORD CONTAINS 12 CHARACTERS                                        
011100     LABEL RECORD IS OMITTED.                                             
011200     COPY EVBD001.                                                        
011300*                                                                         
011400 FD  MARKET-DATA                                                          
011500     RECORD CONTAINS 48 CHARACTERS                                        
011600     LABEL RECORD IS OMITTED.                                             
011700     COPY EVBD002.                                                        
011800*                                                                         
011900 FD  FINANCIALS-OUT                                                       
012000     RECORD CONTAINS 200 CHARACTERS                                       
012100     LABEL RECORD IS OMITTED.                                             
012200     COPY EVBD003.                                                        
012300*                                                                         
012400 FD  INTAKE-CONTROL                                                       
012500     RECORD CONTAINS 38 CHARACTERS                                        
012600     LABEL RECORD IS OMITTED.                                             
012700     COPY EVBD007.                                                        
012800*                                                                         
012900 FD  VALUATION-OUT                                                        
013000     RECORD CONTAINS 233 CHARACTERS                                       
013100     LABEL RECORD IS OMITTED.                                             
013200     COPY EVBD005.                                                        
013300*                                                                         
013400 FD  ERROR-OUT                                                            
013500     RECORD CONTAINS 132 CHARACTERS                                       
013600     LABEL RECORD IS OMITTED.                                             
013700     COPY EVBD006.                                                        
013800*                                                                         
013900 FD  REPORT-OUT                                                           
014000     RECORD CONTAINS 132 CHARACTERS                                       
014100     LABEL RECORD IS OMITTED.                                             
014200 01  EVB-LINEA-REPORTE                PIC X(132).                         
014300*****************************************************************         
014400*                                                               *         
014500*  W O R K I N G   S T O R A G E   S E C T I O N                *         
014600*                                                               *         
014700*****************************************************************         
014800 WORKING-STORAGE SECTION.                                                 
014900*****************************************************************         
015000*                       AREA DE CONTANTES                       *         
015100*****************************************************************         
015200 01  CT-CONTANTES.                                                        
015300*                                                                         
015400     05  CT-PROGRAMA                 PIC X(08) VALUE 'EVB020  '.          
015500     05  CT-EVB030                   PIC X(08) VALUE 'EVB030  '.          
015600     05  CT-EVB050                   PIC X(08) VALUE 'EVB050  '.          
015700     05  CT-PAIS-USA                 PIC X(02) VALUE 'US'.                
015800     05  CT-PAIS-JAPON               PIC X(02) VALUE 'JP'.                
015900*****************************************************************         
016000*                      AREA DE SWITCHES                        *          
016100*****************************************************************         
016200 01  SW-SWITCHES.                                                         
016300*                                                                         
016400     05  SW-FIN-SOLICITUDES          PIC X(01) VALUE 'N'.                 
016500         88  FIN-SOLICITUDES         VALUE 'S'.                           
016600         88  NO-FIN-SOLICITUDES      VALUE 'N'.                           
016700     05  SW-FIN-MERCADO              PIC X(01) VALUE 'N'.                 
016800         88  FIN-MERCADO             VALUE 'S'.                           
016900         88  NO-FIN-MERCADO          VALUE 'N'.                           
017000     05  SW-FIN-ESTADOS              PIC X(01) VALUE 'N'.                 
017100         88  FIN-ESTADOS             VALUE 'S'.                           
017200         88  NO-FIN-ESTADOS          VALUE 'N'.                           
017300     05  SW-SOLICITUD                PIC X(01) VALUE 'S'.                 
017400         88  SOLICITUD-VALIDA        VALUE 'S'.                           
017500         88  SOLICITUD-INVALIDA      VALUE 'N'.                           
017600     05  SW-EMPAREJADA               PIC X(01) VALUE 'N'.                 
017700         88  SOLICITUD-EMPAREJADA    VALUE 'S'.                           
017800         88  SOLICITUD-NO-EMPAREJADA VALUE 'N'.                           
017900     05  SW-PRECIO-MERCADO          PIC X(01) VALUE 'S'.                  
018000         88  PRECIO-MERCADO-VALIDO  VALUE 'S'.                            
018100         88  PRECIO-MERCADO-INVALIDO VALUE 'N'.                           
018200     05  SW-DATOS-CLAVE              PIC X(01) VALUE 'S'.                 
018300         88  DATOS-CLAVE-VALIDOS     VALUE 'S'.                           
018400         88  DATOS-CLAVE-INVALIDOS   VALUE 'N'.                           
018500*****************************************************************         
018600*                      AREA DE MENSAJES                        *          
018700*****************************************************************         
018800 01  ME-MENSAJES-ERROR.                                                   
018900*                                                                         
019000     05  ME-COUNTRY-INVALIDO         PIC X(40)                            
019100         VALUE 'INVALID COUNTRY CODE (MUST BE US OR JP)'.                 
019200     05  ME-SIN-EMPAREJAR            PIC X(40)                            
019300         VALUE 'NO MATCHING MARKET/FINANCIALS RECORD'.                    
019400     05  ME-PRECIO-INVALIDO          PIC X(40)                            
019500         VALUE 'MISSING VALID PRICE DATA'.                                
019600     05  ME-DATOS-CLAVE-FALTAN       PIC X(40)                            
019700         VALUE 'KEY DATA MISSING (PRICE OR NET-INCOME)'.                  
019800     05  ME-ADVICE-REVISAR           PIC X(40)                            
019900         VALUE 'REVISE EL REGISTRO FUENTE Y REENVIE'.                     
020000*****************************************************************         
020100*                      AREA DE CONTADORES                      *          
020200*****************************************************************         
020300 01  CN-CONTADORES.                                                       
020400*                                                                         
020500     05  CN-LEIDOS                   PIC 9(07) COMP.                      
020600     05  CN-VALUADOS                 PIC 9(07) COMP.                      
020700     05  CN-RECHAZADOS               PIC 9(07) COMP.                      
020800*                                                                         
020900 01  CN-CONTADORES-R REDEFINES                                            
021000     CN-CONTADORES                   PIC X(12).                           
021100*****************************************************************         
021200*               AREA DE TRABAJO Y REDEFINICIONES               *          
021300*****************************************************************         
021400 01  WS-AREA-TRABAJO.                                                     
021500*                                                                         
021600     05  WS-LIN-IMPRESION            PIC 9(02) COMP.                      
021700     05  WS-TOTALES-EDIT.                                                 
021800         10  WS-ED-LEIDOS            PIC ZZZZZZ9.                         
021900         10  WS-ED-VALUADOS          PIC ZZZZZZ9.                         
022000         10  WS-ED-RECHAZADOS        PIC ZZZZZZ9.                         
022100     05  WS-TOTALES-EDIT-R REDEFINES                                      
022200         WS-TOTALES-EDIT             PIC X(21).                           
022300     05  WS-TOTALES-INTAKE-EDIT.                                          
022400         10  WS-ED-CTL-LEIDOS        PIC ZZZZZZ9.                         
022500         10  WS-ED-CTL-ACEPTADOS     PIC ZZZZZZ9.                         
022600         10  WS-ED-CTL-CONVERTIDOS   PIC ZZZZZZ9.                         
022700         10  WS-ED-CTL-RECHAZADOS    PIC ZZZZZZ9.                         
022800     05  WS-TOTALES-INTAKE-EDIT-R REDEFINES                               
022900         WS-TOTALES-INTAKE-EDIT      PIC X(28).                           
023000     05  FILLER                      PIC X(06).                           
023100*                                                                         
023200     COPY EVBD009.                                                        
023300*                                                                         
023400     COPY EVBD012.                                                        
023500*****************************************************************         
023600*                                                               *         
023700*  P R O C E D U R E      D I V I S I O N                       *         
023800*                                                               *         
023900*****************************************************************         
024000 PROCEDURE DIVISION.                                                      
024100*                                                                         
024200 MAINLINE.                                                                
024300*                                                                         
024400     PERFORM 1000-INICIO                                                  
024500        THRU 1000-INICIO-EXIT                                             
024600*                                                                         
024700     PERFORM 2000-PROCESO-SOLICITUDES                                     
024800        THRU 2000-PROCESO-SOLICITUDES-EXIT                                
024900        UNTIL FIN-SOLICITUDES                                             
025000*                                                                         
025100     PERFORM 6000-FIN                                                     
025200        THRU 6000-FIN-EXIT                                                
025300*                                                                         
025400     GOBACK                                                               
025500     .                                                                    
025600*****************************************************************         
025700*                        1000-INICIO                             *        
025800*****************************************************************         
025900 1000-INICIO.                                                             
026000*                                                                         
026100     OPEN INPUT  STOCK-REQUEST                                            
026200                 MARKET-DATA                                              
026300                 FINANCIALS-OUT                                           
026400                 INTAKE-CONTROL                                           
026500     OPEN OUTPUT VALUATION-OUT                                            
026600                 ERROR-OUT                                                
026700                 REPORT-OUT                                               
026800*                                                                         
026900     INITIALIZE CN-CONTADORES                                             
027000     SET NO-FIN-SOLICITUDES         TO TRUE                               
027100     SET NO-FIN-MERCADO             TO TRUE                               
027200     SET NO-FIN-ESTADOS             TO TRUE                               
027300*                                                                         
027400     PERFORM 1100-LEER-TOTALES-INTAKE                                     
027500        THRU 1100-LEER-TOTALES-INTAKE-EXIT                                
027600*                                                                         
027700     PERFORM 1200-LEER-MERCADO                                            
027800        THRU 1200-LEER-MERCADO-EXIT                                       
027900*                                                                         
028000     PERFORM 1250-LEER-ESTADOS                                            
028100        THRU 1250-LEER-ESTADOS-EXIT                                       
028200*                                                                         
028300     PERFORM 1300-LEER-SOLICITUD                                          
028400        THRU 1300-LEER-SOLICITUD-EXIT                                     
028500*                                                                         
028600     .                                                                    
028700 1000-INICIO-EXIT.                                                        
028800     EXIT.                                                                
028900*****************************************************************         
029000*                 1100-LEER-TOTALES-INTAKE                       *        
029100*   INTAKE-CONTROL TRAE UN SOLO REGISTRO, ESCRITO POR EVB010     *        
029200*   AL CIERRE DEL INTAKE FINANCIERO (CR-0340).                   *        
029300*****************************************************************         
029400 1100-LEER-TOTALES-INTAKE.                                                
029500*                                                                         
029600     READ INTAKE-CONTROL                                                  
029700         AT END                                                           
029800             MOVE ZEROS              TO CTL-LEIDOS                        
029900                                         CTL-ACEPTADOS                    
030000                                         CTL-CONVERTIDOS                  
030100                                         CTL-RECHAZADOS                   
030200     END-READ                                                             
030300     .                                                                    
030400 1100-LEER-TOTALES-INTAKE-EXIT.                                           
030500     EXIT.                                                                
030600*****************************************************************         
030700*                    1200-LEER-MERCADO                           *        
030800*****************************************************************         
030900 1200-LEER-MERCADO.                                                       
031000*                                                                         
031100     READ MARKET-DATA                                                     
031200         AT END                                                           
031300             SET FIN-MERCADO         TO TRUE                              
031400     END-READ                                                             
031500     .                                                                    
031600 1200-LEER-MERCADO-EXIT.                                                  
031700     EXIT.                                                                
031800*****************************************************************         
031900*                    1250-LEER-ESTADOS                           *        
032000*****************************************************************         
032100 1250-LEER-ESTADOS.                                                       
032200*                                                                         
032300     READ FINANCIALS-OUT                                                  
032400         AT END                                                           
032500             SET FIN-ESTADOS         TO TRUE                              
032600     END-READ                                                             
032700     .                                                                    
032800 1250-LEER-ESTADOS-EXIT.                                                  
032900     EXIT.                                                                
033000*****************************************************************         
033100*                    1300-LEER-SOLICITUD                         *        
033200*****************************************************************         
033300 1300-LEER-SOLICITUD.                                                     
033400*                                                                         
033500     READ STOCK-REQUEST                                                   
033600         AT END                                                           
033700             SET FIN-SOLICITUDES     TO TRUE                              
033800         NOT AT END                                                       
033900             ADD 1                   TO CN-LEIDOS                         
034000     END-READ                                                             
034100     .                                                                    
034200 1300-LEER-SOLICITUD-EXIT.                                                
034300     EXIT.                                                                
034400*****************************************************************         
034500*               2000-PROCESO-SOLICITUDES                        *         
034600*****************************************************************         
034700 2000-PROCESO-SOLICITUDES.                                                
034800*                                                                         
034900     SET SOLICITUD-VALIDA             TO TRUE                             
035000     SET SOLICITUD-NO-EMPAREJADA      TO TRUE                             
035100*                                                                         
035200     PERFORM 2100-VALIDAR-COUNTRY                                         
035300        THRU 2100-VALIDAR-COUNTRY-EXIT                                    
035400*                                                                         
035500     IF  SOLICITUD-VALIDA                                                 
035600         PERFORM 2200-EMPAREJAR-DATOS                                     
035700            THRU 2200-EMPAREJAR-DATOS-EXIT                                
035800     END-IF                                                               
035900*                                                                         
036000     IF  SOLICITUD-VALIDA                                                 
036100     AND SOLICITUD-EMPAREJADA                                             
036200         PERFORM 2250-VALIDAR-PRECIO-MERCADO                              
036300            THRU 2250-VALIDAR-PRECIO-MERCADO-EXIT                         
036400     END-IF                                                               
036500*                                                                         
036600     IF  SOLICITUD-VALIDA                                                 
036700     AND SOLICITUD-EMPAREJADA                                             
036800     AND PRECIO-MERCADO-VALIDO                                            
036900         PERFORM 2300-VALIDAR-DATOS-CLAVE                                 
037000            THRU 2300-VALIDAR-DATOS-CLAVE-EXIT                            
037100     END-IF                                                               
037200*                                                                         
037300     IF  SOLICITUD-VALIDA                                                 
037400     AND SOLICITUD-EMPAREJADA                                             
037500     AND PRECIO-MERCADO-VALIDO                                            
037600     AND DATOS-CLAVE-VALIDOS                                              
037700         PERFORM 2400-VALUAR-ACCION                                       
037800            THRU 2400-VALUAR-ACCION-EXIT                                  
037900         ADD 1                        TO CN-VALUADOS                      
038000     ELSE                                                                 
038100         PERFORM 2500-ESCRIBIR-ERROR                                      
038200            THRU 2500-ESCRIBIR-ERROR-EXIT                                 
038300         ADD 1                        TO CN-RECHAZADOS                    
038400     END-IF                                                               
038500*                                                                         
038600     PERFORM 1300-LEER-SOLICITUD                                          
038700        THRU 1300-LEER-SOLICITUD-EXIT                                     
038800     .                                                                    
038900 2000-PROCESO-SOLICITUDES-EXIT.                                           
039000     EXIT.                                                                
039100*****************************************************************         
039200*                 2100-VALIDAR-COUNTRY                           *        
039300*   SOLO SE ACEPTAN SOLICITUDES DE EMISORES US O JP (CR-0258).  *         
039400*****************************************************************         
039500 2100-VALIDAR-COUNTRY.                                                    
039600*                                                                         
039700     IF  SOL-COUNTRY NOT = CT-PAIS-USA                                    
039800     AND SOL-COUNTRY NOT = CT-PAIS-JAPON                                  
039900         SET SOLICITUD-INVALIDA       TO TRUE                             
040000         MOVE CT-PROGRAMA             TO ERR-MODULE                       
040100         MOVE ME-COUNTRY-INVALIDO     TO ERR-ERROR-INFO                   
040200         MOVE ME-ADVICE-REVISAR       TO ERR-ADVICE                       
040300     END-IF                                                               
040400     .                                                                    
040500 2100-VALIDAR-COUNTRY-EXIT.                                               
040600     EXIT.                                                                
040700*****************************************************************         
040800*                 2200-EMPAREJAR-DATOS                           *        
040900*   LAS TRES ENTRADAS VIENEN ORDENADAS POR SYMBOL; SE AVANZAN    *        
041000*   MARKET-DATA Y FINANCIALS-OUT MIENTRAS SU SYMBOL SIGA POR     *        
041100*   DEBAJO DEL DE LA SOLICITUD (CR-0130/CR-0258). NO SE USA UN   *        
041200*   VALOR CENTINELA; EL FIN DE CADA ARCHIVO SE CONTROLA CON SU   *        
041300*   PROPIO SWITCH.                                              *         
041400*****************************************************************         
041500 2200-EMPAREJAR-DATOS.                                                    
041600*                                                                         
041700     PERFORM 1200-LEER-MERCADO                                            
041800        THRU 1200-LEER-MERCADO-EXIT                                       
041900        UNTIL FIN-MERCADO                                                 
042000        OR    MKT-SYMBOL NOT LESS THAN SOL-SYMBOL                         
042100*                                                                         
042200     PERFORM 1250-LEER-ESTADOS                                            
042300        THRU 1250-LEER-ESTADOS-EXIT                                       
042400        UNTIL FIN-ESTADOS                                                 
042500        OR    FIN-SYMBOL NOT LESS THAN SOL-SYMBOL                         
042600*                                                                         
042700     IF  NOT FIN-MERCADO                                                  
042800     AND MKT-SYMBOL = SOL-SYMBOL                                          
042900     AND NOT FIN-ESTADOS                                                  
043000     AND FIN-SYMBOL = SOL-SYMBOL                                          
043100         SET SOLICITUD-EMPAREJADA     TO TRUE                             
043200     ELSE                                                                 
043300         SET SOLICITUD-NO-EMPAREJADA  TO TRUE                             
043400         MOVE CT-PROGRAMA             TO ERR-MODULE                       
043500         MOVE ME-SIN-EMPAREJAR        TO ERR-ERROR-INFO                   
043600         MOVE ME-ADVICE-REVISAR       TO ERR-ADVICE                       
043700     END-IF                                                               
043800     .                                                                    
043900 2200-EMPAREJAR-DATOS-EXIT.                                               
044000     EXIT.                                                                
044100*****************************************************************         
044200*                 2250-VALIDAR-PRECIO-MERCADO                    *        
044300*   EL MARKET-DATA SE RECHAZA SI MKT-PRICE NO ES NUMERICO        *        
044400*   O NO ES MAYOR QUE CERO, "MISSING VALID PRICE DATA".          *        
044500*****************************************************************         
044600 2250-VALIDAR-PRECIO-MERCADO.                                             
044700*                                                                         
044800     SET PRECIO-MERCADO-VALIDO       TO TRUE                              
044900*                                                                         
045000     IF  MKT-PRICE NOT NUMERIC                                            
045100     OR  MKT-PRICE NOT > ZEROS                                            
045200         SET PRECIO-MERCADO-INVALIDO TO TRUE                              
045300         MOVE CT-PROGRAMA            TO ERR-MODULE                        
045400         MOVE ME-PRECIO-INVALIDO     TO ERR-ERROR-INFO                    
045500         MOVE ME-ADVICE-REVISAR      TO ERR-ADVICE                        
045600     END-IF                                                               
045700     .                                                                    
045800 2250-VALIDAR-PRECIO-MERCADO-EXIT.                                        
045900     EXIT.                                                                
046000*****************************************************************         
046100*               2300-VALIDAR-DATOS-CLAVE                         *        
046200*   SE RECHAZA LA SOLICITUD SI PRICE O NET-INCOME VIENEN EN     *         
046300*   CERO, "KEY DATA MISSING" (CR-0130).                          *        
046400*****************************************************************         
046500 2300-VALIDAR-DATOS-CLAVE.                                                
046600*                                                                         
046700     SET DATOS-CLAVE-VALIDOS          TO TRUE                             
046800*                                                                         
046900     IF  MKT-PRICE = ZEROS                                                
047000     OR  FIN-NET-INCOME = ZEROS                                           
047100         SET DATOS-CLAVE-INVALIDOS    TO TRUE                             
047200         MOVE CT-PROGRAMA             TO ERR-MODULE                       
047300         MOVE ME-DATOS-CLAVE-FALTAN   TO ERR-ERROR-INFO                   
047400         MOVE ME-ADVICE-REVISAR       TO ERR-ADVICE                       
047500     END-IF                                                               
047600     .                                                                    
047700 2300-VALIDAR-DATOS-CLAVE-EXIT.                                           
047800     EXIT.                                                                
047900*****************************************************************         
048000*                       2400-VALUAR-ACCION                       *        
048100*   INVOCA AL VALUADOR DE MONTE CARLO (EVB030) Y LUEGO AL        *        
048200*   FORMATEADOR DE REPORTE (EVB050); ESCRIBE VALUATION-OUT Y     *        
048300*   EL BLOQUE DE REPORTE EN REPORT-OUT (CR-4528).                *        
048400*****************************************************************         
048500 2400-VALUAR-ACCION.                                                      
048600*                                                                         
048700     CALL CT-EVB030 USING EVB-DATOS-MERCADO                               
048800                           EVB-REG-FINANCIERO                             
048900                           EVB-RESULTADO-VALUACION                        
049000*                                                                         
049100     WRITE EVB-RESULTADO-VALUACION                                        
049200*                                                                         
049300     CALL CT-EVB050 USING EVB-RESULTADO-VALUACION                         
049400                           EVB-AREA-IMPRESION                             
049500*                                                                         
049600     PERFORM 2410-IMPRIMIR-BLOQUE                                         
049700        THRU 2410-IMPRIMIR-BLOQUE-EXIT                                    
049800        VARYING WS-LIN-IMPRESION FROM 1 BY 1                              
049900        UNTIL WS-LIN-IMPRESION > IMP-TOTAL-LINEAS                         
050000     .                                                                    
050100 2400-VALUAR-ACCION-EXIT.                                                 
050200     EXIT.                                                                
050300*****************************************************************         
050400*                 2410-IMPRIMIR-BLOQUE                           *        
050500*****************************************************************         
050600 2410-IMPRIMIR-BLOQUE.                                                    
050700*                                                                         
050800     MOVE IMP-LINEA (WS-LIN-IMPRESION) TO EVB-LINEA-REPORTE               
050900     WRITE EVB-LINEA-REPORTE                                              
051000     .                                                                    
051100 2410-IMPRIMIR-BLOQUE-EXIT.                                               
051200     EXIT.                                                                
051300*****************************************************************         
051400*                      2500-ESCRIBIR-ERROR                       *        
051500*****************************************************************         
051600 2500-ESCRIBIR-ERROR.                                                     
051700*                                                                         
051800     WRITE EVB-REG-ERROR                                                  
051900     .                                                                    
052000 2500-ESCRIBIR-ERROR-EXIT.                                                
052100     EXIT.                                                                
052200*****************************************************************         
052300*                            6000-FIN                            *        
052400*   BLOQUE DE TOTALES DE FIN DE LOTE, CONSOLIDANDO LOS DE ESTE  *         
052500*   PASO CON LOS DEL INTAKE FINANCIERO RECIBIDOS DE EVB010      *         
052600*   (CR-0340).                                                   *        
052700*****************************************************************         
052800 6000-FIN.                                                                
052900*                                                                         
053000     MOVE SPACES                      TO EVB-LINEA-REPORTE                
053100     MOVE 'BATCH CONTROL TOTALS - EVB'  TO EVB-LINEA-REPORTE              
053200     WRITE EVB-LINEA-REPORTE                                              
053300*                                                                         
053400     PERFORM 6100-IMPRIMIR-TOTAL                                          
053500        THRU 6100-IMPRIMIR-TOTAL-EXIT                                     
053600*                                                                         
053700     DISPLAY 'EVB020 - TOTALES DE LA CORRIDA DE VALUACION'                
053800     DISPLAY 'SOLICITUDES LEIDAS ----- ' CN-LEIDOS                        
053900     DISPLAY 'ACCIONES VALUADAS ------ ' CN-VALUADOS                      
054000     DISPLAY 'SOLICITUDES RECHAZADAS - ' CN-RECHAZADOS                    
054100     DISPLAY 'FINANCIEROS LEIDOS ----- ' CTL-LEIDOS                       
054200     DISPLAY 'FINANCIEROS ACEPTADOS -- ' CTL-ACEPTADOS                    
054300     DISPLAY 'FINANCIEROS CONVERTIDOS  ' CTL-CONVERTIDOS                  
054400     DISPLAY 'FINANCIEROS RECHAZADOS - ' CTL-RECHAZADOS                   
054500*                                                                         
054600     CLOSE STOCK-REQUEST                                                  
054700           MARKET-DATA                                                    
054800           FINANCIALS-OUT                                                 
054900           INTAKE-CONTROL                                                 
055000           VALUATION-OUT                                                  
055100           ERROR-OUT                                                      
055200           REPORT-OUT                                                     
055300     .                                                                    
055400 6000-FIN-EXIT.                                                           
055500     EXIT.                                                                
055600*****************************************************************         
055700*                 6100-IMPRIMIR-TOTAL                            *        
055800*****************************************************************         
055900 6100-IMPRIMIR-TOTAL.                                                     
056000*                                                                         
056100     MOVE CN-LEIDOS                   TO WS-ED-LEIDOS                     
056200     MOVE CN-VALUADOS                 TO WS-ED-VALUADOS                   
056300     MOVE CN-RECHAZADOS               TO WS-ED-RECHAZADOS                 
056400*                                                                         
056500     MOVE SPACES                      TO EVB-LINEA-REPORTE                
056600     STRING 'REQUESTS READ: '          DELIMITED BY SIZE                  
056700            WS-ED-LEIDOS               DELIMITED BY SIZE                  
056800            '  VALUED: '               DELIMITED BY SIZE                  
056900            WS-ED-VALUADOS             DELIMITED BY SIZE                  
057000            '  REJECTED: '             DELIMITED BY SIZE                  
057100            WS-ED-RECHAZADOS           DELIMITED BY SIZE                  
057200       INTO EVB-LINEA-REPORTE                                             
057300     WRITE EVB-LINEA-REPORTE                                              
057400*                                                                         
057500     MOVE CTL-LEIDOS                  TO WS-ED-CTL-LEIDOS                 
057600     MOVE CTL-ACEPTADOS               TO WS-ED-CTL-ACEPTADOS              
057700     MOVE CTL-CONVERTIDOS             TO WS-ED-CTL-CONVERTIDOS            
057800     MOVE CTL-RECHAZADOS              TO WS-ED-CTL-RECHAZADOS             
057900*                                                                         
058000     MOVE SPACES                      TO EVB-LINEA-REPORTE                
058100     STRING 'FINANCIALS READ: '        DELIMITED BY SIZE                  
058200            WS-ED-CTL-LEIDOS           DELIMITED BY SIZE                  
058300            '  ACCEPTED: '             DELIMITED BY SIZE                  
058400            WS-ED-CTL-ACEPTADOS        DELIMITED BY SIZE                  
058500            '  CONVERTED: '            DELIMITED BY SIZE                  
058600            WS-ED-CTL-CONVERTIDOS      DELIMITED BY SIZE                  
058700            '  REJECTED: '             DELIMITED BY SIZE                  
058800            WS-ED-CTL-RECHAZADOS       DELIMITED BY SIZE                  
058900       INTO EVB-LINEA-REPORTE                                             
059000     WRITE EVB-LINEA-REPORTE                                              
059100     .                                                                    
059200 6100-IMPRIMIR-TOTAL-EXIT.                                                
059300     EXIT.                                                                
