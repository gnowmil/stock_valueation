000100*****************************************************************         
000200*                                                               *         
000300*  PROGRAMA: EVB030                                             *         
000400*                                                               *         
000500*  FECHA CREACION: 18/04/1992                                  *          
000600*                                                               *         
000700*  AUTOR: FACTORIA                                              *         
000800*                                                               *         
000900*  APLICACION: EVALUACION DE VALORES BURSATILES. (EVB)         *          
001000*                                                               *         
001100*  DESCRIPCION: SUBPROGRAMA VALUADOR DE MONTE CARLO, INVOCADO   *         
001200*  POR EVB020 UNA VEZ POR CADA SOLICITUD VALIDA (CALL CT-EVB030 *         
001300*  USING EVB-DATOS-MERCADO EVB-REG-FINANCIERO EVB-RESULTADO-    *         
001400*  VALUACION). CORRE CT-NUM-ENSAYOS ENSAYOS, MUESTREANDO LOS    *         
001500*  PARAMETROS DEL MODELO DESDE SUS DISTRIBUCIONES Y COMBINANDO  *         
001600*  FLUJO DE CAJA DESCONTADO (EVB031) Y MULTIPLO PE (EVB032) EN  *         
001700*  UNA MEZCLA 60/40. ORDENA LOS RESULTADOS, SACA LOS            *         
001800*  PERCENTILES Y LAS PROBABILIDADES DE SUB/SOBRE-VALUACION, Y   *         
001900*  PROYECTA CUATRO TRIMESTRES POR MOVIMIENTO BROWNIANO          *         
002000*  GEOMETRICO (1000 TRAYECTORIAS).                               *        
002100*                                                               *         
002200*****************************************************************         
002300*                                                               *         
002400*  CAMBIOS:                                                     *         
002500*   18/04/1992 RAC -------- CREACION INICIAL. MEZCLA DCF/PE    *          
002600*              60/40 Y PERCENTILES POR INTERPOLACION LINEAL.    *         
002700*   22/10/1996 RAC CR-0255  SE AGREGA EL PRONOSTICO TRIMESTRAL  *         
002800*              POR MOVIMIENTO BROWNIANO GEOMETRICO, 1000        *         
002900*              TRAYECTORIAS, PERCENTILES 25/50/75.               *        
003000*   25/01/1999 JLP CR-0399Y AMPLIACION DE CAMPOS DE FECHA A     *         
003100*              4 DIGITOS DE ANIO (PROBLEMA DEL ANIO 2000). NO   *         
003200*              AFECTA LA LOGICA DE VALUACION.                  *          
003300*   21/05/2013 NOLVIS CR-4528 SE REESTRUCTURA PARA LLAMAR A     *         
003400*              EVB031 Y EVB032 COMO SUBPROGRAMAS (ANTES EL      *         
003500*              CALCULO DCF/PE ESTABA EN LINEA EN ESTE MISMO     *         
003600*              PROGRAMA).                                       *         
003700*   19/11/2014 NOLVIS CR-4577 SE USA EL SERVICIO DE RAIZ        *         
003800*              CUADRADA DE EVB039 (RNG-FN-RAIZ) PARA LA         *         
003900*              DESVIACION ESTANDAR DE LA MEZCLA, EN VEZ DE LA   *         
004000*              APROXIMACION ANTERIOR POR TABLA.                 *         
004100*   05/02/2015 NOLVIS CR-4590 SE CORRIGE: FALTABA SUSTITUIR     *         
004200*              1,000,000,000 ACCIONES CUANDO EL EMISOR NO       *         
004300*              REPORTA SHARES-OUTSTANDING (DIVISION POR CERO    *         
004400*              EN LA MESA DE TESORERIA EL 03/02).               *         
004500*                                                               *         
004600*****************************************************************         
004700*                                                               *         
004800*  I D E N T I F I C A T I O N   D I V I S I O N                *         
004900*                                                               *         
005000*  INFORMACION GENERAL SOBRE EL PROGRAMA                       *          
005100*                                                               *         
005200*****************************************************************         
005300 IDENTIFICATION DIVISION.                                                 
005400*                                                                         
005500 PROGRAM-ID.    EVB030.                                                   
005600 AUTHOR.        FACTORIA.                                                 
005700 INSTALLATION.  FACTORIA - GERENCIA DE SISTEMAS.                          
005800 DATE-WRITTEN.  18/04/1992.                                               
005900 DATE-COMPILED.                                                           
006000 SECURITY.      CONFIDENCIAL - USO INTERNO DE FACTORIA.                   
006100*****************************************************************         
006200*                                                               *         
006300*  E N V I R O N M E N T         D I V I S I O N                *         
006400*                                                               *         
006500*  DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES        *          
006600*                                                               *         
006700*****************************************************************         
006800 ENVIRONMENT DIVISION.                                                    
006900*                                                                         
007000 CONFIGURATION SECTION.                                                   
007100*                                                                         
007200 SPECIAL-NAMES.                                                           
007300     C01 IS TOP-OF-FORM.                                                  
007400*****************************************************************         
007500*                                                               *         
007600*  D A T A            D I V I S I O N                           *         
007700*                                                               *         
007800*  DESCRIPCION DE TODOS LOS DATOS UTILIZADOS                   *          
007900*                                                               *         
008000*****************************************************************         
008100 DATA DIVISION.                                                           
008200*****************************************************************         
008300*                                                               *         
008400*  W O R K I N G   S T O R A G E   S E C T I O N                *         
008500*                                                               *         
008600*****************************************************************         
008700 WORKING-STORAGE SECTION.                                                 
008800*****************************************************************         
008900*                       AREA DE CONTANTES                      *          
009000*****************************************************************         
009100 01  CT-CONTANTES.                                                        
009200*                                                                         
009300     05  CT-PROGRAMA                 PIC X(08) VALUE 'EVB030  '.          
009400     05  CT-EVB031                   PIC X(08) VALUE 'EVB031  '.          
009500     05  CT-EVB032                   PIC X(08) VALUE 'EVB032  '.          
009600     05  CT-EVB039                   PIC X(08) VALUE 'EVB039  '.          
009700     05  CT-NUM-ENSAYOS              PIC S9(05) COMP VALUE 10000.         
009800     05  CT-NUM-TRAYECTORIAS          PIC S9(04) COMP VALUE 1000.         
009900     05  CT-NUM-TRIMESTRES            PIC S9(01) COMP VALUE 4.            
010000     05  CT-ACCIONES-DEFECTO          PIC 9(13)                           
010100         VALUE 1000000000.                                                
010200     05  CT-PESO-DCF                  PIC S9(01)V9(02) VALUE 0.60.        
010300     05  CT-PESO-PE                   PIC S9(01)V9(02) VALUE 0.40.        
010400     05  CT-MEDIA-G                   PIC S9(01)V9(08)                    
010500         VALUE 0.05000000.                                                
010600     05  CT-DESV-G                    PIC S9(01)V9(08)                    
010700         VALUE 0.02000000.                                                
010800     05  CT-MEDIA-D                   PIC S9(01)V9(08)                    
010900         VALUE 0.07000000.                                                
011000     05  CT-DESV-D                    PIC S9(01)V9(08)                    
011100         VALUE 0.01000000.                                                
011200     05  CT-TG-MIN                    PIC S9(01)V9(08)                    
011300         VALUE 0.01000000.                                                
011400     05  CT-TG-MAX                    PIC S9(01)V9(08)                    
011500         VALUE 0.03000000.                                                
011600     05  CT-LN-PE-INDUSTRIA            PIC S9(01)V9(08)                   
011700         VALUE 2.89037176.                                                
011800     05  CT-DESV-PE                    PIC S9(01)V9(08)                   
011900         VALUE 0.20000000.                                                
012000     05  CT-FACTOR-EG                  PIC S9(01)V9(08)                   
012100         VALUE 0.80000000.                                                
012200     05  CT-DESV-EG                    PIC S9(01)V9(08)                   
012300         VALUE 0.02000000.                                                
012400     05  CT-MEDIO                     PIC S9(01)V9(02) VALUE 0.50.        
012500     05  CT-CIEN                       PIC S9(03)V9(02)                   
012600         VALUE 100.00.                                                    
012700     05  CT-PCT-05                     PIC S9(03)V9(02)                   
012800         VALUE 5.00.                                                      
012900     05  CT-PCT-25                     PIC S9(03)V9(02)                   
013000         VALUE 25.00.                                                     
013100     05  CT-PCT-50                     PIC S9(03)V9(02)                   
013200         VALUE 50.00.                                                     
013300     05  CT-PCT-75                     PIC S9(03)V9(02)                   
013400         VALUE 75.00.                                                     
013500     05  CT-PCT-95                     PIC S9(03)V9(02)                   
013600         VALUE 95.00.                                                     
013700     05  FILLER                        PIC X(05).                         
013800*****************************************************************         
013900*               AREA DE TRABAJO DEL ENSAYO EN CURSO             *         
014000*****************************************************************         
014100 01  WS-AREA-ENSAYO.                                                      
014200*                                                                         
014300     05  WS-ACCIONES                  PIC 9(13).                          
014400     05  WS-G-MUESTREADO               PIC S9(01)V9(06).                  
014500     05  WS-D-MUESTREADO               PIC S9(01)V9(06).                  
014600     05  WS-TG-MUESTREADO              PIC S9(01)V9(06).                  
014700     05  WS-PE-MUESTREADO              PIC S9(05)V9(04).                  
014800     05  WS-EG-MUESTREADO              PIC S9(01)V9(06).                  
014900     05  WS-PRECIO-DCF                 PIC S9(07)V9(04) COMP-3.           
015000     05  WS-PRECIO-PE                  PIC S9(07)V9(04) COMP-3.           
015100     05  WS-I-ENSAYO                   PIC S9(05) COMP.                   
015200     05  WS-CONTADOR-SUBVALUADA        PIC S9(05) COMP.                   
015300     05  WS-CONTADOR-SOBREVALUADA      PIC S9(05) COMP.                   
015400     05  WS-SUMA-BLEND                 PIC S9(11)V9(04) COMP-3.           
015500     05  FILLER                        PIC X(04).                         
015600*****************************************************************         
015700*                  TABLA DE PRECIOS MEZCLADOS                   *         
015800*   UNA ENTRADA POR ENSAYO DE MONTE CARLO (CT-NUM-ENSAYOS).     *         
015900*****************************************************************         
016000 01  WS-TABLA-BLEND.                                                      
016100*                                                                         
016200     05  WS-BLEND OCCURS 10000 TIMES                                      
016300                                      PIC S9(07)V9(04) COMP-3.            
016400     05  FILLER                       PIC X(04).                          
016500*****************************************************************         
016600*           TABLA DE TRAYECTORIAS DEL PRONOSTICO (GBM)          *         
016700*   CT-NUM-TRAYECTORIAS TRAYECTORIAS POR CT-NUM-TRIMESTRES      *         
016800*   TRIMESTRES.                                                  *        
016900*****************************************************************         
017000 01  WS-TABLA-TRAYECTORIAS.                                               
017100*                                                                         
017200     05  WS-TRAYECTORIA OCCURS 1000 TIMES.                                
017300         10  WS-PRECIO-Q OCCURS 4 TIMES                                   
017400                                      PIC S9(07)V9(04) COMP-3.            
017500     05  FILLER                       PIC X(04).                          
017600*****************************************************************         
017700*          AREA DE EXTRACCION PARA ORDENAR UN TRIMESTRE         *         
017800*****************************************************************         
017900 01  WS-TABLA-EXTRACCION.                                                 
018000*                                                                         
018100     05  WS-EXTRAIDO OCCURS 1000 TIMES                                    
018200                                      PIC S9(07)V9(04) COMP-3.            
018300     05  FILLER                       PIC X(04).                          
018400*****************************************************************         
018500*                AREA DE TRABAJO DEL PRONOSTICO                 *         
018600*****************************************************************         
018700 01  WS-AREA-PRONOSTICO.                                                  
018800*                                                                         
018900     05  WS-MEDIA-BLEND                PIC S9(07)V9(04) COMP-3.           
019000     05  WS-MEDIA-BLEND-R REDEFINES                                       
019100         WS-MEDIA-BLEND                PIC X(06).                         
019200     05  WS-DESVIACION                 PIC S9(07)V9(04) COMP-3.           
019300     05  WS-SUMA-DESVIACION-CUAD       PIC S9(15)V9(02) COMP-3.           
019400     05  WS-VARIANZA-BLEND             PIC S9(07)V9(04) COMP-3.           
019500     05  WS-DESV-BLEND                 PIC S9(07)V9(04) COMP-3.           
019600     05  WS-MU                         PIC S9(01)V9(08).                  
019700     05  WS-SIGMA                      PIC S9(01)V9(08).                  
019800     05  WS-DRIFT                      PIC S9(01)V9(08).                  
019900     05  WS-SHOCK                      PIC S9(01)V9(08).                  
020000     05  WS-PRECIO-ANTERIOR            PIC S9(07)V9(04) COMP-3.           
020100     05  WS-PRECIO-TRIM                PIC S9(07)V9(04) COMP-3.           
020200     05  WS-J-TRAYECTORIA              PIC S9(04) COMP.                   
020300     05  WS-Q-TRIMESTRE                PIC S9(01) COMP.                   
020400     05  FILLER                        PIC X(06).                         
020500*****************************************************************         
020600*                   AREA DE TRABAJO DEL ORDENAMIENTO            *         
020700*   ORDENAMIENTO POR INSERCION, REUTILIZADA PARA LA TABLA DE    *         
020800*   BLEND Y PARA LA TABLA DE EXTRACCION TRIMESTRAL.             *         
020900*****************************************************************         
021000 01  WS-AREA-ORDENAR.                                                     
021100*                                                                         
021200     05  WS-ORD-I                      PIC S9(05) COMP.                   
021300     05  WS-ORD-J                      PIC S9(05) COMP.                   
021400     05  WS-ORD-N                      PIC S9(05) COMP.                   
021500     05  WS-ORD-TEMP                   PIC S9(07)V9(04) COMP-3.           
021600     05  WS-ORD-TEMP-R REDEFINES                                          
021700         WS-ORD-TEMP                   PIC X(06).                         
021800     05  FILLER                        PIC X(04).                         
021900*****************************************************************         
022000*            AREA DE TRABAJO DEL PERCENTIL (GENERICA)           *         
022100*   COMPARTIDA POR 4100-INTERPOLAR-PERCENTIL (TABLA DE BLEND)   *         
022200*   Y 6700-INTERPOLAR-TRIMESTRE (TABLA DE EXTRACCION).          *         
022300*****************************************************************         
022400 01  WS-AREA-PERCENTIL.                                                   
022500*                                                                         
022600     05  WS-PCTL-PCT                   PIC S9(03)V9(02).                  
022700     05  WS-PCTL-N                     PIC S9(05) COMP.                   
022800     05  WS-PCTL-RANGO                 PIC S9(05)V9(08).                  
022900     05  WS-PCTL-RANGO-ENT             PIC S9(05) COMP.                   
023000     05  WS-PCTL-RANGO-FRAC             PIC S9(01)V9(08).                 
023100     05  WS-PCTL-VALOR                 PIC S9(07)V9(04) COMP-3.           
023200     05  WS-PCTL-VALOR-R REDEFINES                                        
023300         WS-PCTL-VALOR                 PIC X(06).                         
023400     05  FILLER                        PIC X(04).                         
023500*****************************************************************         
023600*        AREAS DE PASO DE PARAMETROS A LOS SUBPROGRAMAS         *         
023700*   (CT-EVB031, CT-EVB032, CT-EVB039 - VER EVBD010/EVBD011/     *         
023800*   EVBD008).                                                    *        
023900*****************************************************************         
024000     COPY EVBD010.                                                        
024100     COPY EVBD011.                                                        
024200     COPY EVBD008.                                                        
024300*****************************************************************         
024400*                                                               *         
024500*  L I N K A G E      S E C T I O N                             *         
024600*                                                               *         
024700*****************************************************************         
024800 LINKAGE SECTION.                                                         
024900*                                                                         
025000     COPY EVBD002.                                                        
025100     COPY EVBD003.                                                        
025200     COPY EVBD005.                                                        
025300*****************************************************************         
025400*                                                               *         
025500*  P R O C E D U R E      D I V I S I O N                       *         
025600*                                                               *         
025700*****************************************************************         
025800 PROCEDURE DIVISION USING EVB-DATOS-MERCADO                               
025900                           EVB-REG-FINANCIERO                             
026000                           EVB-RESULTADO-VALUACION.                       
026100*                                                                         
026200 MAINLINE.                                                                
026300*                                                                         
026400     PERFORM 1000-INICIALIZAR                                             
026500        THRU 1000-INICIALIZAR-EXIT                                        
026600*                                                                         
026700     PERFORM 2000-EJECUTAR-ENSAYOS                                        
026800        THRU 2000-EJECUTAR-ENSAYOS-EXIT                                   
026900        VARYING WS-I-ENSAYO FROM 1 BY 1                                   
027000        UNTIL WS-I-ENSAYO > CT-NUM-ENSAYOS                                
027100*                                                                         
027200     PERFORM 3000-ORDENAR-TABLA                                           
027300        THRU 3000-ORDENAR-TABLA-EXIT                                      
027400*                                                                         
027500     PERFORM 4000-CALCULAR-PERCENTILES                                    
027600        THRU 4000-CALCULAR-PERCENTILES-EXIT                               
027700*                                                                         
027800     PERFORM 5000-CALCULAR-PROBABILIDADES                                 
027900        THRU 5000-CALCULAR-PROBABILIDADES-EXIT                            
028000*                                                                         
028100     PERFORM 6000-PRONOSTICO-TRIMESTRAL                                   
028200        THRU 6000-PRONOSTICO-TRIMESTRAL-EXIT                              
028300*                                                                         
028400     GOBACK                                                               
028500     .                                                                    
028600*****************************************************************         
028700*                    1000-INICIALIZAR                           *         
028800*****************************************************************         
028900 1000-INICIALIZAR.                                                        
029000*                                                                         
029100     MOVE MKT-SYMBOL                  TO RES-SYMBOL                       
029200     MOVE MKT-PRICE                   TO RES-CURRENT-PRICE                
029300     MOVE MKT-CURRENCY                TO RES-CURRENCY                     
029400*                                                                         
029500     IF  FIN-SHARES-OUTSTANDING = ZEROS                                   
029600         MOVE CT-ACCIONES-DEFECTO     TO WS-ACCIONES                      
029700     ELSE                                                                 
029800         MOVE FIN-SHARES-OUTSTANDING  TO WS-ACCIONES                      
029900     END-IF                                                               
030000*                                                                         
030100     MOVE ZEROS                       TO WS-CONTADOR-SUBVALUADA           
030200     MOVE ZEROS                       TO WS-CONTADOR-SOBREVALUADA         
030300     MOVE ZEROS                       TO WS-SUMA-BLEND                    
030400*                                                                         
030500     MOVE ZEROS                       TO RNG-SEMILLA                      
030600     SET RNG-FN-INICIAR                TO TRUE                            
030700     CALL CT-EVB039 USING EVB-PARM-RNG                                    
030800     .                                                                    
030900 1000-INICIALIZAR-EXIT.                                                   
031000     EXIT.                                                                
031100*****************************************************************         
031200*                 2000-EJECUTAR-ENSAYOS                         *         
031300*****************************************************************         
031400 2000-EJECUTAR-ENSAYOS.                                                   
031500*                                                                         
031600     PERFORM 2100-MUESTREAR-PARAMETROS                                    
031700        THRU 2100-MUESTREAR-PARAMETROS-EXIT                               
031800*                                                                         
031900     PERFORM 2200-VALUAR-DCF                                              
032000        THRU 2200-VALUAR-DCF-EXIT                                         
032100*                                                                         
032200     PERFORM 2300-VALUAR-PE                                               
032300        THRU 2300-VALUAR-PE-EXIT                                          
032400*                                                                         
032500     COMPUTE WS-BLEND (WS-I-ENSAYO) =                                     
032600         (CT-PESO-DCF * WS-PRECIO-DCF) +                                  
032700         (CT-PESO-PE * WS-PRECIO-PE)                                      
032800     ADD WS-BLEND (WS-I-ENSAYO)       TO WS-SUMA-BLEND                    
032900*                                                                         
033000     IF  WS-BLEND (WS-I-ENSAYO) < MKT-PRICE                               
033100         ADD 1                        TO WS-CONTADOR-SUBVALUADA           
033200     END-IF                                                               
033300     IF  WS-BLEND (WS-I-ENSAYO) > MKT-PRICE                               
033400         ADD 1                        TO WS-CONTADOR-SOBREVALUADA         
033500     END-IF                                                               
033600     .                                                                    
033700 2000-EJECUTAR-ENSAYOS-EXIT.                                              
033800     EXIT.                                                                
033900*****************************************************************         
034000*                2100-MUESTREAR-PARAMETROS                      *         
034100*   MUESTREA G, D, TG, PE Y EG DE SUS DISTRIBUCIONES PARA ESTE  *         
034200*   ENSAYO, LLAMANDO AL GENERADOR EVB039 (CR-4528).             *         
034300*****************************************************************         
034400 2100-MUESTREAR-PARAMETROS.                                               
034500*                                                                         
034600     SET RNG-FN-NORMAL                 TO TRUE                            
034700     CALL CT-EVB039 USING EVB-PARM-RNG                                    
034800     COMPUTE WS-G-MUESTREADO =                                            
034900         CT-MEDIA-G + (CT-DESV-G * RNG-RESULTADO)                         
035000*                                                                         
035100     SET RNG-FN-NORMAL                 TO TRUE                            
035200     CALL CT-EVB039 USING EVB-PARM-RNG                                    
035300     COMPUTE WS-D-MUESTREADO =                                            
035400         CT-MEDIA-D + (CT-DESV-D * RNG-RESULTADO)                         
035500*                                                                         
035600     MOVE CT-TG-MIN                    TO RNG-LIM-INFERIOR                
035700     MOVE CT-TG-MAX                    TO RNG-LIM-SUPERIOR                
035800     SET RNG-FN-UNIF-RANGO             TO TRUE                            
035900     CALL CT-EVB039 USING EVB-PARM-RNG                                    
036000     MOVE RNG-RESULTADO                TO WS-TG-MUESTREADO                
036100*                                                                         
036200     SET RNG-FN-NORMAL                 TO TRUE                            
036300     CALL CT-EVB039 USING EVB-PARM-RNG                                    
036400     COMPUTE RNG-LIM-INFERIOR =                                           
036500         CT-LN-PE-INDUSTRIA + (CT-DESV-PE * RNG-RESULTADO)                
036600     SET RNG-FN-EXPONENCIAL            TO TRUE                            
036700     CALL CT-EVB039 USING EVB-PARM-RNG                                    
036800     MOVE RNG-RESULTADO                TO WS-PE-MUESTREADO                
036900*                                                                         
037000     SET RNG-FN-NORMAL                 TO TRUE                            
037100     CALL CT-EVB039 USING EVB-PARM-RNG                                    
037200     COMPUTE WS-EG-MUESTREADO =                                           
037300         (CT-FACTOR-EG * WS-G-MUESTREADO) +                               
037400         (CT-DESV-EG * RNG-RESULTADO)                                     
037500     .                                                                    
037600 2100-MUESTREAR-PARAMETROS-EXIT.                                          
037700     EXIT.                                                                
037800*****************************************************************         
037900*                  2200-VALUAR-DCF                               *        
038000*****************************************************************         
038100 2200-VALUAR-DCF.                                                         
038200*                                                                         
038300     MOVE FIN-FREE-CASH-FLOW           TO DCF-FCF-BASE                    
038400     MOVE WS-G-MUESTREADO              TO DCF-G                           
038500     MOVE WS-D-MUESTREADO              TO DCF-D                           
038600     MOVE WS-TG-MUESTREADO             TO DCF-TG                          
038700     CALL CT-EVB031 USING EVB-PARM-DCF                                    
038800     COMPUTE WS-PRECIO-DCF = DCF-VALOR / WS-ACCIONES                      
038900     .                                                                    
039000 2200-VALUAR-DCF-EXIT.                                                    
039100     EXIT.                                                                
039200*****************************************************************         
039300*                  2300-VALUAR-PE                               *         
039400*****************************************************************         
039500 2300-VALUAR-PE.                                                          
039600*                                                                         
039700     MOVE FIN-NET-INCOME               TO PE-NET-INCOME                   
039800     MOVE WS-PE-MUESTREADO             TO PE-RATIO                        
039900     MOVE WS-EG-MUESTREADO             TO PE-EG                           
040000     CALL CT-EVB032 USING EVB-PARM-PE                                     
040100     COMPUTE WS-PRECIO-PE = PE-VALOR / WS-ACCIONES                        
040200     .                                                                    
040300 2300-VALUAR-PE-EXIT.                                                     
040400     EXIT.                                                                
040500*****************************************************************         
040600*                 3000-ORDENAR-TABLA                             *        
040700*   ORDENAMIENTO POR INSERCION DE LA TABLA DE BLEND, ASCENDENTE.*         
040800*****************************************************************         
040900 3000-ORDENAR-TABLA.                                                      
041000*                                                                         
041100     MOVE CT-NUM-ENSAYOS                TO WS-ORD-N                       
041200     PERFORM 3100-INSERTAR                                                
041300        THRU 3100-INSERTAR-EXIT                                           
041400        VARYING WS-ORD-I FROM 2 BY 1                                      
041500        UNTIL WS-ORD-I > WS-ORD-N                                         
041600     .                                                                    
041700 3000-ORDENAR-TABLA-EXIT.                                                 
041800     EXIT.                                                                
041900*****************************************************************         
042000*                     3100-INSERTAR                              *        
042100*****************************************************************         
042200 3100-INSERTAR.                                                           
042300*                                                                         
042400     MOVE WS-BLEND (WS-ORD-I)           TO WS-ORD-TEMP                    
042500     MOVE WS-ORD-I                      TO WS-ORD-J                       
042600     PERFORM 3110-DESPLAZAR                                               
042700        THRU 3110-DESPLAZAR-EXIT                                          
042800        UNTIL WS-ORD-J < 2                                                
042900        OR WS-BLEND (WS-ORD-J - 1) NOT > WS-ORD-TEMP                      
043000     MOVE WS-ORD-TEMP                   TO WS-BLEND (WS-ORD-J)            
043100     .                                                                    
043200 3100-INSERTAR-EXIT.                                                      
043300     EXIT.                                                                
043400*****************************************************************         
043500*                   3110-DESPLAZAR                              *         
043600*****************************************************************         
043700 3110-DESPLAZAR.                                                          
043800*                                                                         
043900     MOVE WS-BLEND (WS-ORD-J - 1)       TO WS-BLEND (WS-ORD-J)            
044000     SUBTRACT 1                         FROM WS-ORD-J                     
044100     .                                                                    
044200 3110-DESPLAZAR-EXIT.                                                     
044300     EXIT.                                                                
044400*****************************************************************         
044500*               4000-CALCULAR-PERCENTILES                       *         
044600*****************************************************************         
044700 4000-CALCULAR-PERCENTILES.                                               
044800*                                                                         
044900     MOVE CT-NUM-ENSAYOS                TO WS-PCTL-N                      
045000*                                                                         
045100     MOVE CT-PCT-05                     TO WS-PCTL-PCT                    
045200     PERFORM 4100-INTERPOLAR-PERCENTIL                                    
045300        THRU 4100-INTERPOLAR-PERCENTIL-EXIT                               
045400     COMPUTE RES-PCTL-05 ROUNDED = WS-PCTL-VALOR                          
045500*                                                                         
045600     MOVE CT-PCT-25                     TO WS-PCTL-PCT                    
045700     PERFORM 4100-INTERPOLAR-PERCENTIL                                    
045800        THRU 4100-INTERPOLAR-PERCENTIL-EXIT                               
045900     COMPUTE RES-PCTL-25 ROUNDED = WS-PCTL-VALOR                          
046000*                                                                         
046100     MOVE CT-PCT-50                     TO WS-PCTL-PCT                    
046200     PERFORM 4100-INTERPOLAR-PERCENTIL                                    
046300        THRU 4100-INTERPOLAR-PERCENTIL-EXIT                               
046400     COMPUTE RES-PCTL-50 ROUNDED = WS-PCTL-VALOR                          
046500*                                                                         
046600     MOVE CT-PCT-75                     TO WS-PCTL-PCT                    
046700     PERFORM 4100-INTERPOLAR-PERCENTIL                                    
046800        THRU 4100-INTERPOLAR-PERCENTIL-EXIT                               
046900     COMPUTE RES-PCTL-75 ROUNDED = WS-PCTL-VALOR                          
047000*                                                                         
047100     MOVE CT-PCT-95                     TO WS-PCTL-PCT                    
047200     PERFORM 4100-INTERPOLAR-PERCENTIL                                    
047300        THRU 4100-INTERPOLAR-PERCENTIL-EXIT                               
047400     COMPUTE RES-PCTL-95 ROUNDED = WS-PCTL-VALOR                          
047500     .                                                                    
047600 4000-CALCULAR-PERCENTILES-EXIT.                                          
047700     EXIT.                                                                
047800*****************************************************************         
047900*              4100-INTERPOLAR-PERCENTIL                        *         
048000*   PERCENTIL POR INTERPOLACION LINEAL SOBRE LA TABLA DE BLEND, *         
048100*   RANGO R = (PCT/100)*(N-1)+1 (BASE 1).                       *         
048200*****************************************************************         
048300 4100-INTERPOLAR-PERCENTIL.                                               
048400*                                                                         
048500     COMPUTE WS-PCTL-RANGO =                                              
048600         ((WS-PCTL-PCT / CT-CIEN) * (WS-PCTL-N - 1)) + 1                  
048700     MOVE WS-PCTL-RANGO                 TO WS-PCTL-RANGO-ENT              
048800     COMPUTE WS-PCTL-RANGO-FRAC =                                         
048900         WS-PCTL-RANGO - WS-PCTL-RANGO-ENT                                
049000     COMPUTE WS-PCTL-VALOR =                                              
049100         WS-BLEND (WS-PCTL-RANGO-ENT) +                                   
049200         (WS-PCTL-RANGO-FRAC *                                            
049300         (WS-BLEND (WS-PCTL-RANGO-ENT + 1) -                              
049400          WS-BLEND (WS-PCTL-RANGO-ENT)))                                  
049500     .                                                                    
049600 4100-INTERPOLAR-PERCENTIL-EXIT.                                          
049700     EXIT.                                                                
049800*****************************************************************         
049900*             5000-CALCULAR-PROBABILIDADES                      *         
050000*****************************************************************         
050100 5000-CALCULAR-PROBABILIDADES.                                            
050200*                                                                         
050300     COMPUTE RES-UNDERVALUED-PROB ROUNDED =                               
050400         WS-CONTADOR-SUBVALUADA / CT-NUM-ENSAYOS                          
050500     COMPUTE RES-OVERVALUED-PROB ROUNDED =                                
050600         WS-CONTADOR-SOBREVALUADA / CT-NUM-ENSAYOS                        
050700     .                                                                    
050800 5000-CALCULAR-PROBABILIDADES-EXIT.                                       
050900     EXIT.                                                                
051000*****************************************************************         
051100*               6000-PRONOSTICO-TRIMESTRAL                      *         
051200*   MEDIA Y DESVIACION DE LA MEZCLA, MU/SIGMA RELATIVOS AL      *         
051300*   PRECIO ACTUAL, Y 1000 TRAYECTORIAS DE MOVIMIENTO BROWNIANO  *         
051400*   GEOMETRICO A CUATRO TRIMESTRES (CR-0255/CR-4577).           *         
051500*****************************************************************         
051600 6000-PRONOSTICO-TRIMESTRAL.                                              
051700*                                                                         
051800     COMPUTE WS-MEDIA-BLEND = WS-SUMA-BLEND / CT-NUM-ENSAYOS              
051900*                                                                         
052000     MOVE ZEROS                         TO WS-SUMA-DESVIACION-CUAD        
052100     PERFORM 6100-ACUMULAR-VARIANZA                                       
052200        THRU 6100-ACUMULAR-VARIANZA-EXIT                                  
052300        VARYING WS-I-ENSAYO FROM 1 BY 1                                   
052400        UNTIL WS-I-ENSAYO > CT-NUM-ENSAYOS                                
052500     COMPUTE WS-VARIANZA-BLEND =                                          
052600         WS-SUMA-DESVIACION-CUAD / CT-NUM-ENSAYOS                         
052700*                                                                         
052800     MOVE WS-VARIANZA-BLEND              TO RNG-LIM-INFERIOR              
052900     SET RNG-FN-RAIZ                     TO TRUE                          
053000     CALL CT-EVB039 USING EVB-PARM-RNG                                    
053100     MOVE RNG-RESULTADO                  TO WS-DESV-BLEND                 
053200*                                                                         
053300     COMPUTE WS-MU = (WS-MEDIA-BLEND / MKT-PRICE) - 1                     
053400     COMPUTE WS-SIGMA = WS-DESV-BLEND / MKT-PRICE                         
053500     COMPUTE WS-DRIFT =                                                   
053600         WS-MU - (CT-MEDIO * WS-SIGMA * WS-SIGMA)                         
053700*                                                                         
053800     PERFORM 6200-SIMULAR-TRAYECTORIA                                     
053900        THRU 6200-SIMULAR-TRAYECTORIA-EXIT                                
054000        VARYING WS-J-TRAYECTORIA FROM 1 BY 1                              
054100        UNTIL WS-J-TRAYECTORIA > CT-NUM-TRAYECTORIAS                      
054200*                                                                         
054300     PERFORM 6600-RESUMIR-TRIMESTRE                                       
054400        THRU 6600-RESUMIR-TRIMESTRE-EXIT                                  
054500        VARYING WS-Q-TRIMESTRE FROM 1 BY 1                                
054600        UNTIL WS-Q-TRIMESTRE > CT-NUM-TRIMESTRES                          
054700     .                                                                    
054800 6000-PRONOSTICO-TRIMESTRAL-EXIT.                                         
054900     EXIT.                                                                
055000*****************************************************************         
055100*               6100-ACUMULAR-VARIANZA                          *         
055200*****************************************************************         
055300 6100-ACUMULAR-VARIANZA.                                                  
055400*                                                                         
055500     COMPUTE WS-DESVIACION =                                              
055600         WS-BLEND (WS-I-ENSAYO) - WS-MEDIA-BLEND                          
055700     COMPUTE WS-SUMA-DESVIACION-CUAD =                                    
055800         WS-SUMA-DESVIACION-CUAD +                                        
055900         (WS-DESVIACION * WS-DESVIACION)                                  
056000     .                                                                    
056100 6100-ACUMULAR-VARIANZA-EXIT.                                             
056200     EXIT.                                                                
056300*****************************************************************         
056400*              6200-SIMULAR-TRAYECTORIA                         *         
056500*   UNA TRAYECTORIA COMPLETA DE CUATRO TRIMESTRES, A PARTIR DEL *         
056600*   PRECIO ACTUAL DE MERCADO.                                    *        
056700*****************************************************************         
056800 6200-SIMULAR-TRAYECTORIA.                                                
056900*                                                                         
057000     MOVE MKT-PRICE                      TO WS-PRECIO-ANTERIOR            
057100     PERFORM 6300-SIMULAR-TRIMESTRE                                       
057200        THRU 6300-SIMULAR-TRIMESTRE-EXIT                                  
057300        VARYING WS-Q-TRIMESTRE FROM 1 BY 1                                
057400        UNTIL WS-Q-TRIMESTRE > CT-NUM-TRIMESTRES                          
057500     .                                                                    
057600 6200-SIMULAR-TRAYECTORIA-EXIT.                                           
057700     EXIT.                                                                
057800*****************************************************************         
057900*               6300-SIMULAR-TRIMESTRE                          *         
058000*   P(Q) = P(Q-1) * EXP(DRIFT + SIGMA*Z), Z NORMAL ESTANDAR.    *         
058100*****************************************************************         
058200 6300-SIMULAR-TRIMESTRE.                                                  
058300*                                                                         
058400     SET RNG-FN-NORMAL                   TO TRUE                          
058500     CALL CT-EVB039 USING EVB-PARM-RNG                                    
058600     COMPUTE WS-SHOCK = WS-SIGMA * RNG-RESULTADO                          
058700     COMPUTE RNG-LIM-INFERIOR = WS-DRIFT + WS-SHOCK                       
058800     SET RNG-FN-EXPONENCIAL              TO TRUE                          
058900     CALL CT-EVB039 USING EVB-PARM-RNG                                    
059000     COMPUTE WS-PRECIO-TRIM =                                             
059100         WS-PRECIO-ANTERIOR * RNG-RESULTADO                               
059200     MOVE WS-PRECIO-TRIM TO                                               
059300         WS-PRECIO-Q (WS-J-TRAYECTORIA WS-Q-TRIMESTRE)                    
059400     MOVE WS-PRECIO-TRIM                 TO WS-PRECIO-ANTERIOR            
059500     .                                                                    
059600 6300-SIMULAR-TRIMESTRE-EXIT.                                             
059700     EXIT.                                                                
059800*****************************************************************         
059900*               6600-RESUMIR-TRIMESTRE                          *         
060000*   EXTRAE LA COLUMNA DE UN TRIMESTRE, LA ORDENA Y SACA LOS     *         
060100*   PERCENTILES 25/50/75 SOBRE LAS CT-NUM-TRAYECTORIAS RUTAS.   *         
060200*****************************************************************         
060300 6600-RESUMIR-TRIMESTRE.                                                  
060400*                                                                         
060500     PERFORM 6610-EXTRAER-COLUMNA                                         
060600        THRU 6610-EXTRAER-COLUMNA-EXIT                                    
060700        VARYING WS-J-TRAYECTORIA FROM 1 BY 1                              
060800        UNTIL WS-J-TRAYECTORIA > CT-NUM-TRAYECTORIAS                      
060900*                                                                         
061000     PERFORM 6620-ORDENAR-EXTRAIDO                                        
061100        THRU 6620-ORDENAR-EXTRAIDO-EXIT                                   
061200*                                                                         
061300     MOVE CT-NUM-TRAYECTORIAS             TO WS-PCTL-N                    
061400*                                                                         
061500     MOVE CT-PCT-25                      TO WS-PCTL-PCT                   
061600     PERFORM 6700-INTERPOLAR-TRIMESTRE                                    
061700        THRU 6700-INTERPOLAR-TRIMESTRE-EXIT                               
061800     COMPUTE RES-FCAST-LO (WS-Q-TRIMESTRE) ROUNDED =                      
061900         WS-PCTL-VALOR                                                    
062000*                                                                         
062100     MOVE CT-PCT-50                      TO WS-PCTL-PCT                   
062200     PERFORM 6700-INTERPOLAR-TRIMESTRE                                    
062300        THRU 6700-INTERPOLAR-TRIMESTRE-EXIT                               
062400     COMPUTE RES-FCAST-MED (WS-Q-TRIMESTRE) ROUNDED =                     
062500         WS-PCTL-VALOR                                                    
062600*                                                                         
062700     MOVE CT-PCT-75                      TO WS-PCTL-PCT                   
062800     PERFORM 6700-INTERPOLAR-TRIMESTRE                                    
062900        THRU 6700-INTERPOLAR-TRIMESTRE-EXIT                               
063000     COMPUTE RES-FCAST-HI (WS-Q-TRIMESTRE) ROUNDED =                      
063100         WS-PCTL-VALOR                                                    
063200     .                                                                    
063300 6600-RESUMIR-TRIMESTRE-EXIT.                                             
063400     EXIT.                                                                
063500*****************************************************************         
063600*               6610-EXTRAER-COLUMNA                            *         
063700*****************************************************************         
063800 6610-EXTRAER-COLUMNA.                                                    
063900*                                                                         
064000     MOVE WS-PRECIO-Q (WS-J-TRAYECTORIA WS-Q-TRIMESTRE)                   
064100         TO WS-EXTRAIDO (WS-J-TRAYECTORIA)                                
064200     .                                                                    
064300 6610-EXTRAER-COLUMNA-EXIT.                                               
064400     EXIT.                                                                
064500*****************************************************************         
064600*               6620-ORDENAR-EXTRAIDO                           *         
064700*****************************************************************         
064800 6620-ORDENAR-EXTRAIDO.                                                   
064900*                                                                         
065000     MOVE CT-NUM-TRAYECTORIAS             TO WS-ORD-N                     
065100     PERFORM 6630-INSERTAR-EXTRAIDO                                       
065200        THRU 6630-INSERTAR-EXTRAIDO-EXIT                                  
065300        VARYING WS-ORD-I FROM 2 BY 1                                      
065400        UNTIL WS-ORD-I > WS-ORD-N                                         
065500     .                                                                    
065600 6620-ORDENAR-EXTRAIDO-EXIT.                                              
065700     EXIT.                                                                
065800*****************************************************************         
065900*               6630-INSERTAR-EXTRAIDO                          *         
066000*****************************************************************         
066100 6630-INSERTAR-EXTRAIDO.                                                  
066200*                                                                         
066300     MOVE WS-EXTRAIDO (WS-ORD-I)          TO WS-ORD-TEMP                  
066400     MOVE WS-ORD-I                        TO WS-ORD-J                     
066500     PERFORM 6640-DESPLAZAR-EXTRAIDO                                      
066600        THRU 6640-DESPLAZAR-EXTRAIDO-EXIT                                 
066700        UNTIL WS-ORD-J < 2                                                
066800        OR WS-EXTRAIDO (WS-ORD-J - 1) NOT > WS-ORD-TEMP                   
066900     MOVE WS-ORD-TEMP                    TO WS-EXTRAIDO (WS-ORD-J)        
067000     .                                                                    
067100 6630-INSERTAR-EXTRAIDO-EXIT.                                             
067200     EXIT.                                                                
067300*****************************************************************         
067400*               6640-DESPLAZAR-EXTRAIDO                         *         
067500*****************************************************************         
067600 6640-DESPLAZAR-EXTRAIDO.                                                 
067700*                                                                         
067800     MOVE WS-EXTRAIDO (WS-ORD-J - 1)                                      
067900         TO WS-EXTRAIDO (WS-ORD-J)                                        
068000     SUBTRACT 1                          FROM WS-ORD-J                    
068100     .                                                                    
068200 6640-DESPLAZAR-EXTRAIDO-EXIT.                                            
068300     EXIT.                                                                
068400*****************************************************************         
068500*              6700-INTERPOLAR-TRIMESTRE                        *         
068600*   IGUAL QUE 4100, SOBRE LA TABLA DE EXTRACCION TRIMESTRAL.    *         
068700*****************************************************************         
068800 6700-INTERPOLAR-TRIMESTRE.                                               
068900*                                                                         
069000     COMPUTE WS-PCTL-RANGO =                                              
069100         ((WS-PCTL-PCT / CT-CIEN) * (WS-PCTL-N - 1)) + 1                  
069200     MOVE WS-PCTL-RANGO                   TO WS-PCTL-RANGO-ENT            
069300     COMPUTE WS-PCTL-RANGO-FRAC =                                         
069400         WS-PCTL-RANGO - WS-PCTL-RANGO-ENT                                
069500     COMPUTE WS-PCTL-VALOR =                                              
069600         WS-EXTRAIDO (WS-PCTL-RANGO-ENT) +                                
069700         (WS-PCTL-RANGO-FRAC *                                            
069800         (WS-EXTRAIDO (WS-PCTL-RANGO-ENT + 1) -                           
069900          WS-EXTRAIDO (WS-PCTL-RANGO-ENT)))                               
070000     .                                                                    
070100 6700-INTERPOLAR-TRIMESTRE-EXIT.                                          
070200     EXIT.                                                                
