000100*****************************************************************         
000200*                                                               *         
000300*  PROGRAMA: EVB039                                             *         
000400*                                                               *         
000500*  FECHA CREACION: 02/05/1990                                  *          
000600*                                                               *         
000700*  AUTOR: FACTORIA                                              *         
000800*                                                               *         
000900*  APLICACION: EVALUACION DE VALORES BURSATILES. (EVB)         *          
001000*                                                               *         
001100*  DESCRIPCION: SUBPROGRAMA GENERADOR DE NUMEROS PSEUDO-       *          
001200*  ALEATORIOS Y RUTINAS NUMERICAS DE APOYO DE LA SUITE EVB.    *          
001300*  OFRECE SEIS SERVICIOS A LOS DEMAS PROGRAMAS DE LA SUITE     *          
001400*  (CALL CT-EVB039 USING EVB-PARM-RNG): INICIAR LA SEMILLA,    *          
001500*  GENERAR UN UNIFORME (0,1), GENERAR UN NORMAL ESTANDAR       *          
001600*  (METODO POLAR DE MARSAGLIA), GENERAR UN UNIFORME EN UN      *          
001700*  RANGO DADO, GENERAR UN EXPONENCIAL (SERIE DE TAYLOR) Y      *          
001800*  SACAR RAIZ CUADRADA (NEWTON-RAPHSON). COMO EL COMPILADOR DE *          
001900*  ESTE SHOP NO TRAE FUNCIONES INTRINSECAS DE RAIZ NI DE       *          
002000*  LOGARITMO, AMBAS SE CALCULAN AQUI CON RUTINAS PROPIAS.      *          
002100*                                                               *         
002200*****************************************************************         
002300*                                                               *         
002400*  CAMBIOS:                                                     *         
002500*   02/05/1990 RAC -------- CREACION INICIAL. GENERADOR CON-   *          
002600*              GRUENCIAL LINEAL (A=16807, M=2**31-1).          *          
002700*   14/11/1992 RAC CR-0141  SE AGREGA 7000-CALC-RAIZ (NEWTON-  *          
002800*              RAPHSON) PARA NO DEPENDER DE UNA LIBRERIA        *         
002900*              MATEMATICA EXTERNA.                              *         
003000*   09/08/1994 MGQ CR-0209  SE AGREGA 6000-CALC-LOGARITMO       *         
003100*              (SERIE DE POTENCIAS CON REDUCCION DE RANGO)     *          
003200*              PARA EL METODO POLAR DE MARSAGLIA.               *         
003300*   25/01/1999 JLP CR-0399Y AMPLIACION DE CAMPOS DE FECHA A     *         
003400*              4 DIGITOS DE ANIO (PROBLEMA DEL ANIO 2000). NO   *         
003500*              AFECTA AL GENERADOR, SOLO AL ENCABEZADO.         *         
003600*   17/06/2013 NOLVIS CR-4530 SE AGREGA 5000-CALC-EXPONENCIAL  *          
003700*              (SERIE DE TAYLOR) PARA USO DE EVB030 EN EL       *         
003800*              PRONOSTICO TRIMESTRAL (MOVIMIENTO BROWNIANO).   *          
003900*   03/09/2014 NOLVIS CR-4560 SE AGREGA 4000-GENERAR-UNIF-RANGO*          
004000*              PARA EL MUESTREO DE TG (CRECIMIENTO TERMINAL).  *          
004100*   19/11/2014 NOLVIS CR-4577 SE AGREGA EL SERVICIO 05 (RAIZ   *          
004200*              CUADRADA, CODIGO RNG-FN-RAIZ) PARA QUE EVB030   *          
004300*              PUEDA SACAR LA DESVIACION ESTANDAR DE LOS       *          
004400*              ENSAYOS SIN DUPLICAR NEWTON-RAPHSON.             *         
004500*                                                               *         
004600*****************************************************************         
004700*                                                               *         
004800*  I D E N T I F I C A T I O N   D I V I S I O N                *         
004900*                                                               *         
005000*  INFORMACION GENERAL SOBRE EL PROGRAMA                       *          
005100*                                                               *         
005200*****************************************************************         
005300 IDENTIFICATION DIVISION.                                                 
005400*                                                                         
005500 PROGRAM-ID.    EVB039.                                                   
005600 AUTHOR.        FACTORIA.                                                 
005700 INSTALLATION.  FACTORIA - GERENCIA DE SISTEMAS.                          
005800 DATE-WRITTEN.  02/05/1990.                                               
005900 DATE-COMPILED.                                                           
006000 SECURITY.      CONFIDENCIAL - USO INTERNO DE FACTORIA.                   
006100*****************************************************************         
006200*                                                               *         
006300*  E N V I R O N M E N T         D I V I S I O N                *         
006400*                                                               *         
006500*  DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES        *          
006600*                                                               *         
006700*****************************************************************         
006800 ENVIRONMENT DIVISION.                                                    
006900*                                                                         
007000 CONFIGURATION SECTION.                                                   
007100*                                                                         
007200 SPECIAL-NAMES.                                                           
007300     C01 IS TOP-OF-FORM.                                                  
007400*****************************************************************         
007500*                                                               *         
007600*  D A T A            D I V I S I O N                           *         
007700*                                                               *         
007800*  DESCRIPCION DE TODOS LOS DATOS UTILIZADOS                   *          
007900*                                                               *         
008000*****************************************************************         
008100 DATA DIVISION.                                                           
008200*****************************************************************         
008300*                                                               *         
008400*  W O R K I N G   S T O R A G E   S E C T I O N                *         
008500*                                                               *         
008600*****************************************************************         
008700 WORKING-STORAGE SECTION.                                                 
008800*****************************************************************         
008900*                       AREA DE CONTANTES                      *          
009000*****************************************************************         
009100 01  CT-CONTANTES.                                                        
009200*                                                                         
009300     05  CT-PROGRAMA                 PIC X(08) VALUE 'EVB039  '.          
009400     05  CT-LCG-A                    PIC S9(09) COMP VALUE 16807.         
009500     05  CT-LCG-M                    PIC S9(09) COMP                      
009600         VALUE 2147483647.                                                
009700     05  CT-SEMILLA-DEFECTO          PIC S9(09) COMP                      
009800         VALUE 123456789.                                                 
009900     05  CT-DOS                      PIC S9(04) COMP VALUE 2.             
010000     05  CT-LN2                      PIC S9(01)V9(08)                     
010100         VALUE 0.69314718.                                                
010200     05  CT-UNO-DEC                  PIC S9(01)V9(08)                     
010300         VALUE 1.00000000.                                                
010400     05  CT-MAX-ITER-RAIZ            PIC S9(02) COMP VALUE 12.            
010500     05  CT-MAX-ITER-LOG             PIC S9(02) COMP VALUE 19.            
010600     05  CT-MAX-TERM-EXP             PIC S9(02) COMP VALUE 18.            
010700*****************************************************************         
010800*                      AREA DE SWITCHES                        *          
010900*****************************************************************         
011000 01  SW-SWITCHES.                                                         
011100*                                                                         
011200     05  SW-PAR-LISTO                PIC X(01) VALUE 'N'.                 
011300         88  HAY-PAR-GUARDADO        VALUE 'S'.                           
011400         88  NO-HAY-PAR-GUARDADO     VALUE 'N'.                           
011500*****************************************************************         
011600*                   ESTADO DEL GENERADOR                       *          
011700*****************************************************************         
011800 01  WS-ESTADO-GENERADOR.                                                 
011900*                                                                         
012000     05  WS-LCG-SEMILLA              PIC S9(09) COMP                      
012100         VALUE 123456789.                                                 
012200     05  WS-LCG-SEMILLA-R REDEFINES                                       
012300         WS-LCG-SEMILLA              PIC X(09).                           
012400     05  WS-NORMAL-GUARDADO          PIC S9(05)V9(08)                     
012500         VALUE ZEROS.                                                     
012600*****************************************************************         
012700*                   AREA DE TRABAJO DEL LCG                    *          
012800*****************************************************************         
012900 01  WS-AREA-TRABAJO.                                                     
013000*                                                                         
013100     05  WS-LCG-PRODUCTO             PIC S9(18) COMP.                     
013200     05  WS-LCG-COCIENTE             PIC S9(09) COMP.                     
013300     05  WS-UNIFORME-U1              PIC S9(01)V9(08).                    
013400     05  WS-UNIFORME-U2              PIC S9(01)V9(08).                    
013500     05  WS-POLAR-V1                 PIC S9(03)V9(08).                    
013600     05  WS-POLAR-V2                 PIC S9(03)V9(08).                    
013700     05  WS-POLAR-S                  PIC S9(03)V9(08).                    
013800     05  WS-POLAR-S-R REDEFINES                                           
013900         WS-POLAR-S                  PIC X(11).                           
014000     05  WS-POLAR-FACTOR             PIC S9(03)V9(08).                    
014100     05  WS-NORMAL-Z0                PIC S9(05)V9(08).                    
014200     05  WS-NORMAL-Z1                PIC S9(05)V9(08).                    
014300*****************************************************************         
014400*                 AREA DE RAIZ CUADRADA (NEWTON)                *         
014500*****************************************************************         
014600 01  WS-RAIZ-AREA.                                                        
014700*                                                                         
014800     05  WS-RAIZ-VALOR               PIC S9(05)V9(08).                    
014900     05  WS-RAIZ-X                   PIC S9(05)V9(08).                    
015000     05  WS-RAIZ-X-ANT                PIC S9(05)V9(08).                   
015100     05  WS-RAIZ-RESULT              PIC S9(05)V9(08).                    
015200     05  WS-RAIZ-RESULT-R REDEFINES                                       
015300         WS-RAIZ-RESULT              PIC X(08).                           
015400     05  WS-RAIZ-I                   PIC S9(02) COMP.                     
015500*****************************************************************         
015600*               AREA DE LOGARITMO NATURAL (SERIE)               *         
015700*****************************************************************         
015800 01  WS-LOG-AREA.                                                         
015900*                                                                         
016000     05  WS-LOG-VALOR                PIC S9(05)V9(08).                    
016100     05  WS-LOG-REDUCIDO              PIC S9(05)V9(08).                   
016200     05  WS-LOG-K                    PIC S9(03) COMP.                     
016300     05  WS-LOG-T                    PIC S9(01)V9(08).                    
016400     05  WS-LOG-T2                   PIC S9(01)V9(08).                    
016500     05  WS-LOG-TERMINO              PIC S9(03)V9(08).                    
016600     05  WS-LOG-SUMA                 PIC S9(03)V9(08).                    
016700     05  WS-LOG-I                    PIC S9(02) COMP.                     
016800     05  WS-LOG-RESULT               PIC S9(05)V9(08).                    
016900*****************************************************************         
017000*                AREA DE EXPONENCIAL (SERIE DE TAYLOR)         *          
017100*****************************************************************         
017200 01  WS-EXP-AREA.                                                         
017300*                                                                         
017400     05  WS-EXP-VALOR                PIC S9(05)V9(08).                    
017500     05  WS-EXP-TERMINO              PIC S9(05)V9(08).                    
017600     05  WS-EXP-SUMA                 PIC S9(05)V9(08).                    
017700     05  WS-EXP-I                    PIC S9(02) COMP.                     
017800     05  WS-EXP-RESULT               PIC S9(05)V9(08).                    
017900*****************************************************************         
018000*                                                               *         
018100*  L I N K A G E      S E C T I O N                             *         
018200*                                                               *         
018300*****************************************************************         
018400 LINKAGE SECTION.                                                         
018500*                                                                         
018600 01  EVB-PARM-RNG.                                                        
018700     COPY EVBD008.                                                        
018800*****************************************************************         
018900*                                                               *         
019000*  P R O C E D U R E      D I V I S I O N                       *         
019100*                                                               *         
019200*****************************************************************         
019300 PROCEDURE DIVISION USING EVB-PARM-RNG.                                   
019400*                                                                         
019500 MAINLINE.                                                                
019600*                                                                         
019700     EVALUATE TRUE                                                        
019800         WHEN RNG-FN-INICIAR                                              
019900             PERFORM 1000-INICIAR                                         
020000                THRU 1000-INICIAR-EXIT                                    
020100         WHEN RNG-FN-UNIFORME                                             
020200             PERFORM 2000-GENERAR-UNIFORME                                
020300                THRU 2000-GENERAR-UNIFORME-EXIT                           
020400         WHEN RNG-FN-NORMAL                                               
020500             PERFORM 3000-GENERAR-NORMAL                                  
020600                THRU 3000-GENERAR-NORMAL-EXIT                             
020700         WHEN RNG-FN-UNIF-RANGO                                           
020800             PERFORM 4000-GENERAR-UNIF-RANGO                              
020900                THRU 4000-GENERAR-UNIF-RANGO-EXIT                         
021000         WHEN RNG-FN-EXPONENCIAL                                          
021100             PERFORM 5000-CALC-EXPONENCIAL                                
021200                THRU 5000-CALC-EXPONENCIAL-EXIT                           
021300         WHEN RNG-FN-RAIZ                                                 
021400             PERFORM 8000-CALC-RAIZ-CUADRADA                              
021500                THRU 8000-CALC-RAIZ-CUADRADA-EXIT                         
021600     END-EVALUATE                                                         
021700*                                                                         
021800     GOBACK                                                               
021900     .                                                                    
022000*****************************************************************         
022100*                        1000-INICIAR                           *         
022200*****************************************************************         
022300 1000-INICIAR.                                                            
022400*                                                                         
022500     MOVE RNG-SEMILLA                TO WS-LCG-SEMILLA                    
022600     IF  WS-LCG-SEMILLA = ZEROS                                           
022700         MOVE CT-SEMILLA-DEFECTO     TO WS-LCG-SEMILLA                    
022800     END-IF                                                               
022900     SET NO-HAY-PAR-GUARDADO         TO TRUE                              
023000     .                                                                    
023100 1000-INICIAR-EXIT.                                                       
023200     EXIT.                                                                
023300*****************************************************************         
023400*                     1100-AVANZAR-LCG                          *         
023500*   PASO BASICO DEL GENERADOR CONGRUENCIAL: X(N+1) = A*X(N)     *         
023600*   MOD M (LEHMER/PARK-MILLER, A=16807, M=2**31-1).             *         
023700*****************************************************************         
023800 1100-AVANZAR-LCG.                                                        
023900*                                                                         
024000     COMPUTE WS-LCG-PRODUCTO = CT-LCG-A * WS-LCG-SEMILLA                  
024100     DIVIDE WS-LCG-PRODUCTO BY CT-LCG-M                                   
024200         GIVING WS-LCG-COCIENTE                                           
024300         REMAINDER WS-LCG-SEMILLA                                         
024400     .                                                                    
024500 1100-AVANZAR-LCG-EXIT.                                                   
024600     EXIT.                                                                
024700*****************************************************************         
024800*                  2000-GENERAR-UNIFORME                       *          
024900*****************************************************************         
025000 2000-GENERAR-UNIFORME.                                                   
025100*                                                                         
025200     PERFORM 1100-AVANZAR-LCG                                             
025300        THRU 1100-AVANZAR-LCG-EXIT                                        
025400*                                                                         
025500     COMPUTE RNG-RESULTADO ROUNDED =                                      
025600         WS-LCG-SEMILLA / CT-LCG-M                                        
025700     .                                                                    
025800 2000-GENERAR-UNIFORME-EXIT.                                              
025900     EXIT.                                                                
026000*****************************************************************         
026100*                   3000-GENERAR-NORMAL                         *         
026200*   METODO POLAR DE MARSAGLIA. CADA PAR ACEPTADO RINDE DOS      *         
026300*   NORMALES; LA SEGUNDA SE GUARDA PARA LA PROXIMA LLAMADA.     *         
026400*****************************************************************         
026500 3000-GENERAR-NORMAL.                                                     
026600*                                                                         
026700     IF  HAY-PAR-GUARDADO                                                 
026800         MOVE WS-NORMAL-GUARDADO      TO RNG-RESULTADO                    
026900         SET NO-HAY-PAR-GUARDADO      TO TRUE                             
027000     ELSE                                                                 
027100         MOVE ZEROS                   TO WS-POLAR-S                       
027200         PERFORM 3100-OBTENER-PAR                                         
027300            THRU 3100-OBTENER-PAR-EXIT                                    
027400            UNTIL WS-POLAR-S > ZEROS                                      
027500              AND WS-POLAR-S < CT-UNO-DEC                                 
027600         MOVE WS-NORMAL-Z0             TO RNG-RESULTADO                   
027700         MOVE WS-NORMAL-Z1             TO WS-NORMAL-GUARDADO              
027800         SET HAY-PAR-GUARDADO          TO TRUE                            
027900     END-IF                                                               
028000     .                                                                    
028100 3000-GENERAR-NORMAL-EXIT.                                                
028200     EXIT.                                                                
028300*****************************************************************         
028400*                    3100-OBTENER-PAR                           *         
028500*****************************************************************         
028600 3100-OBTENER-PAR.                                                        
028700*                                                                         
028800     PERFORM 2000-GENERAR-UNIFORME                                        
028900        THRU 2000-GENERAR-UNIFORME-EXIT                                   
029000     MOVE RNG-RESULTADO              TO WS-UNIFORME-U1                    
029100*                                                                         
029200     PERFORM 2000-GENERAR-UNIFORME                                        
029300        THRU 2000-GENERAR-UNIFORME-EXIT                                   
029400     MOVE RNG-RESULTADO              TO WS-UNIFORME-U2                    
029500*                                                                         
029600     COMPUTE WS-POLAR-V1 = (CT-DOS * WS-UNIFORME-U1) - 1                  
029700     COMPUTE WS-POLAR-V2 = (CT-DOS * WS-UNIFORME-U2) - 1                  
029800     COMPUTE WS-POLAR-S = (WS-POLAR-V1 * WS-POLAR-V1)                     
029900                        + (WS-POLAR-V2 * WS-POLAR-V2)                     
030000*                                                                         
030100     IF  WS-POLAR-S > ZEROS                                               
030200     AND WS-POLAR-S < CT-UNO-DEC                                          
030300         MOVE WS-POLAR-S              TO WS-LOG-VALOR                     
030400         PERFORM 6000-CALC-LOGARITMO                                      
030500            THRU 6000-CALC-LOGARITMO-EXIT                                 
030600         COMPUTE WS-RAIZ-VALOR =                                          
030700             (CT-DOS * WS-LOG-RESULT * -1) / WS-POLAR-S                   
030800         PERFORM 7000-CALC-RAIZ                                           
030900            THRU 7000-CALC-RAIZ-EXIT                                      
031000         MOVE WS-RAIZ-RESULT          TO WS-POLAR-FACTOR                  
031100         COMPUTE WS-NORMAL-Z0 = WS-POLAR-V1 * WS-POLAR-FACTOR             
031200         COMPUTE WS-NORMAL-Z1 = WS-POLAR-V2 * WS-POLAR-FACTOR             
031300     END-IF                                                               
031400     .                                                                    
031500 3100-OBTENER-PAR-EXIT.                                                   
031600     EXIT.                                                                
031700*****************************************************************         
031800*                4000-GENERAR-UNIF-RANGO                       *          
031900*****************************************************************         
032000 4000-GENERAR-UNIF-RANGO.                                                 
032100*                                                                         
032200     PERFORM 2000-GENERAR-UNIFORME                                        
032300        THRU 2000-GENERAR-UNIFORME-EXIT                                   
032400     MOVE RNG-RESULTADO              TO WS-UNIFORME-U1                    
032500*                                                                         
032600     COMPUTE RNG-RESULTADO ROUNDED =                                      
032700         RNG-LIM-INFERIOR +                                               
032800         (WS-UNIFORME-U1 *                                                
032900             (RNG-LIM-SUPERIOR - RNG-LIM-INFERIOR))                       
033000     .                                                                    
033100 4000-GENERAR-UNIF-RANGO-EXIT.                                            
033200     EXIT.                                                                
033300*****************************************************************         
033400*               5000-CALC-EXPONENCIAL                           *         
033500*****************************************************************         
033600 5000-CALC-EXPONENCIAL.                                                   
033700*                                                                         
033800     MOVE RNG-LIM-INFERIOR            TO WS-EXP-VALOR                     
033900     PERFORM 5100-SERIE-EXPONENCIAL                                       
034000        THRU 5100-SERIE-EXPONENCIAL-EXIT                                  
034100     MOVE WS-EXP-RESULT               TO RNG-RESULTADO                    
034200     .                                                                    
034300 5000-CALC-EXPONENCIAL-EXIT.                                              
034400     EXIT.                                                                
034500*****************************************************************         
034600*              5100-SERIE-EXPONENCIAL                           *         
034700*   SERIE DE TAYLOR: E**X = SUMA DE X**N / N! (CT-MAX-TERM-EXP  *         
034800*   TERMINOS). SIN FUNCION INTRINSECA EN ESTE COMPILADOR.       *         
034900*****************************************************************         
035000 5100-SERIE-EXPONENCIAL.                                                  
035100*                                                                         
035200     MOVE CT-UNO-DEC                  TO WS-EXP-TERMINO                   
035300     MOVE CT-UNO-DEC                  TO WS-EXP-SUMA                      
035400*                                                                         
035500     PERFORM 5110-TERMINO-SERIE-EXP                                       
035600        THRU 5110-TERMINO-SERIE-EXP-EXIT                                  
035700        VARYING WS-EXP-I FROM 1 BY 1                                      
035800           UNTIL WS-EXP-I > CT-MAX-TERM-EXP                               
035900*                                                                         
036000     MOVE WS-EXP-SUMA                 TO WS-EXP-RESULT                    
036100     .                                                                    
036200 5100-SERIE-EXPONENCIAL-EXIT.                                             
036300     EXIT.                                                                
036400*****************************************************************         
036500*             5110-TERMINO-SERIE-EXP                            *         
036600*****************************************************************         
036700 5110-TERMINO-SERIE-EXP.                                                  
036800*                                                                         
036900     COMPUTE WS-EXP-TERMINO =                                             
037000         (WS-EXP-TERMINO * WS-EXP-VALOR) / WS-EXP-I                       
037100     ADD WS-EXP-TERMINO                TO WS-EXP-SUMA                     
037200     .                                                                    
037300 5110-TERMINO-SERIE-EXP-EXIT.                                             
037400     EXIT.                                                                
037500*****************************************************************         
037600*               6000-CALC-LOGARITMO                             *         
037700*   LOGARITMO NATURAL POR REDUCCION DE RANGO Y SERIE DE LA      *         
037800*   TANGENTE HIPERBOLICA INVERSA. SOLO SE USA AQUI CON          *         
037900*   WS-LOG-VALOR EN (0,1), COMO LO ENTREGA 3100-OBTENER-PAR.    *         
038000*****************************************************************         
038100 6000-CALC-LOGARITMO.                                                     
038200*                                                                         
038300     MOVE WS-LOG-VALOR                TO WS-LOG-REDUCIDO                  
038400     MOVE ZEROS                       TO WS-LOG-K                         
038500*                                                                         
038600     PERFORM 6100-REDUCIR-RANGO                                           
038700        THRU 6100-REDUCIR-RANGO-EXIT                                      
038800        UNTIL WS-LOG-REDUCIDO >= CT-UNO-DEC                               
038900*                                                                         
039000     COMPUTE WS-LOG-T =                                                   
039100         (WS-LOG-REDUCIDO - 1) / (WS-LOG-REDUCIDO + 1)                    
039200     COMPUTE WS-LOG-T2 = WS-LOG-T * WS-LOG-T                              
039300     MOVE WS-LOG-T                    TO WS-LOG-TERMINO                   
039400     MOVE WS-LOG-T                    TO WS-LOG-SUMA                      
039500*                                                                         
039600     PERFORM 6200-TERMINO-SERIE-LOG                                       
039700        THRU 6200-TERMINO-SERIE-LOG-EXIT                                  
039800        VARYING WS-LOG-I FROM 3 BY 2                                      
039900           UNTIL WS-LOG-I > CT-MAX-ITER-LOG                               
040000*                                                                         
040100     COMPUTE WS-LOG-RESULT ROUNDED =                                      
040200         (CT-DOS * WS-LOG-SUMA) + (WS-LOG-K * CT-LN2)                     
040300     .                                                                    
040400 6000-CALC-LOGARITMO-EXIT.                                                
040500     EXIT.                                                                
040600*****************************************************************         
040700*                6100-REDUCIR-RANGO                             *         
040800*****************************************************************         
040900 6100-REDUCIR-RANGO.                                                      
041000*                                                                         
041100     COMPUTE WS-LOG-REDUCIDO = WS-LOG-REDUCIDO * CT-DOS                   
041200     SUBTRACT 1                       FROM WS-LOG-K                       
041300     .                                                                    
041400 6100-REDUCIR-RANGO-EXIT.                                                 
041500     EXIT.                                                                
041600*****************************************************************         
041700*              6200-TERMINO-SERIE-LOG                           *         
041800*****************************************************************         
041900 6200-TERMINO-SERIE-LOG.                                                  
042000*                                                                         
042100     COMPUTE WS-LOG-TERMINO = WS-LOG-TERMINO * WS-LOG-T2                  
042200     COMPUTE WS-LOG-SUMA =                                                
042300         WS-LOG-SUMA + (WS-LOG-TERMINO / WS-LOG-I)                        
042400     .                                                                    
042500 6200-TERMINO-SERIE-LOG-EXIT.                                             
042600     EXIT.                                                                
042700*****************************************************************         
042800*                 7000-CALC-RAIZ                                *         
042900*   RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON. SIN FUNCION *          
043000*   INTRINSECA EN ESTE COMPILADOR (CR-0141).                    *         
043100*****************************************************************         
043200 7000-CALC-RAIZ.                                                          
043300*                                                                         
043400     IF  WS-RAIZ-VALOR <= ZEROS                                           
043500         MOVE ZEROS                   TO WS-RAIZ-RESULT                   
043600     ELSE                                                                 
043700         COMPUTE WS-RAIZ-X = WS-RAIZ-VALOR / CT-DOS                       
043800         IF  WS-RAIZ-X = ZEROS                                            
043900             MOVE CT-UNO-DEC           TO WS-RAIZ-X                       
044000         END-IF                                                           
044100*                                                                         
044200         PERFORM 7100-ITERAR-NEWTON                                       
044300            THRU 7100-ITERAR-NEWTON-EXIT                                  
044400            VARYING WS-RAIZ-I FROM 1 BY 1                                 
044500               UNTIL WS-RAIZ-I > CT-MAX-ITER-RAIZ                         
044600*                                                                         
044700         MOVE WS-RAIZ-X                TO WS-RAIZ-RESULT                  
044800     END-IF                                                               
044900     .                                                                    
045000 7000-CALC-RAIZ-EXIT.                                                     
045100     EXIT.                                                                
045200*****************************************************************         
045300*                7100-ITERAR-NEWTON                             *         
045400*****************************************************************         
045500 7100-ITERAR-NEWTON.                                                      
045600*                                                                         
045700     MOVE WS-RAIZ-X                   TO WS-RAIZ-X-ANT                    
045800     COMPUTE WS-RAIZ-X =                                                  
045900         (WS-RAIZ-X-ANT + (WS-RAIZ-VALOR / WS-RAIZ-X-ANT))                
046000             / CT-DOS                                                     
046100     .                                                                    
046200 7100-ITERAR-NEWTON-EXIT.                                                 
046300     EXIT.                                                                
046400*****************************************************************         
046500*              8000-CALC-RAIZ-CUADRADA                          *         
046600*   SERVICIO DE RAIZ CUADRADA PARA LOS DEMAS PROGRAMAS DE LA    *         
046700*   SUITE (EVB030, CALCULO DE LA DESVIACION ESTANDAR DE LOS     *         
046800*   ENSAYOS), REUTILIZANDO 7000-CALC-RAIZ. VALOR DE ENTRADA EN  *         
046900*   RNG-LIM-INFERIOR, RESULTADO EN RNG-RESULTADO (CR-4577).     *         
047000*****************************************************************         
047100 8000-CALC-RAIZ-CUADRADA.                                                 
047200*                                                                         
047300     MOVE RNG-LIM-INFERIOR             TO WS-RAIZ-VALOR                   
047400     PERFORM 7000-CALC-RAIZ                                               
047500        THRU 7000-CALC-RAIZ-EXIT                                          
047600     MOVE WS-RAIZ-RESULT                TO RNG-RESULTADO                  
047700     .                                                                    
047800 8000-CALC-RAIZ-CUADRADA-EXIT.                                            
047900     EXIT.                                                                
