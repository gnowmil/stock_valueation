000100*****************************************************************         
000200*                                                               *         
000300*  COPY: EVBD011                                                *         
000400*                                                               *         
000500*  AUTOR: FACTORIA                                              *         
000600*                                                               *         
000700*  APLICACION: EVALUACION DE VALORES BURSATILES. (EVB)         *          
000800*                                                               *         
000900*  DESCRIPCION: AREA DE PASO DE PARAMETROS PARA EL SUBPROGRAMA *          
001000*               DE VALUACION POR MULTIPLO PE AJUSTADO POR      *          
001100*               CRECIMIENTO (CALL CT-EVB032 USING EVB-PARM-PE).*          
001200*               LOS TRES PRIMEROS CAMPOS LOS LLENA EVB030 CON  *          
001300*               LOS PARAMETROS MUESTREADOS DEL ENSAYO; EL      *          
001400*               ULTIMO LO DEVUELVE EVB032.                     *          
001500*                                                               *         
001600*****************************************************************         
001700 01  EVB-PARM-PE.                                                         
001800*                                                                         
001900     05  PE-NET-INCOME             PIC S9(15)V99.                         
002000     05  PE-RATIO                  PIC S9(05)V9(04).                      
002100     05  PE-EG                     PIC S9(01)V9(06).                      
002200     05  PE-VALOR                  PIC S9(15)V99.                         
002300     05  FILLER                    PIC X(10).                             
