000100*****************************************************************         
000200*                                                               *         
000300*  COPY: EVBD010                                                *         
000400*                                                               *         
000500*  AUTOR: FACTORIA                                              *         
000600*                                                               *         
000700*  APLICACION: EVALUACION DE VALORES BURSATILES. (EVB)         *          
000800*                                                               *         
000900*  DESCRIPCION: AREA DE PASO DE PARAMETROS PARA EL SUBPROGRAMA *          
001000*               DE VALUACION POR FLUJO DE CAJA DESCONTADO      *          
001100*               (CALL CT-EVB031 USING EVB-PARM-DCF). LOS TRES  *          
001200*               PRIMEROS CAMPOS LOS LLENA EL INVOCADOR (EVB030)*          
001300*               CON LOS PARAMETROS MUESTREADOS DEL ENSAYO; EL  *          
001400*               ULTIMO LO DEVUELVE EVB031.                     *          
001500*                                                               *         
001600*****************************************************************         
001700 01  EVB-PARM-DCF.                                                        
001800*                                                                         
001900     05  DCF-FCF-BASE              PIC S9(15)V99.                         
002000     05  DCF-G                     PIC S9(01)V9(06).                      
002100     05  DCF-D                     PIC S9(01)V9(06).                      
002200     05  DCF-TG                    PIC S9(01)V9(06).                      
002300     05  DCF-VALOR                 PIC S9(15)V99.                         
002400     05  FILLER                    PIC X(10).                             
