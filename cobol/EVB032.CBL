000100*****************************************************************         
000200*                                                               *         
000300*  PROGRAMA: EVB032                                             *         
000400*                                                               *         
000500*  FECHA CREACION: 11/03/1991                                  *          
000600*                                                               *         
000700*  AUTOR: FACTORIA                                              *         
000800*                                                               *         
000900*  APLICACION: EVALUACION DE VALORES BURSATILES. (EVB)         *          
001000*                                                               *         
001100*  DESCRIPCION: SUBPROGRAMA DE VALUACION POR MULTIPLO PE        *         
001200*  AJUSTADO POR CRECIMIENTO, INVOCADO POR EVB030 UNA VEZ POR    *         
001300*  CADA ENSAYO DE MONTE CARLO (CALL CT-EVB032 USING EVB-PARM-   *         
001400*  PE). EL PE MUESTREADO SE AJUSTA PRIMERO POR EL CRECIMIENTO   *         
001500*  ESPERADO DE LAS GANANCIAS (EG) Y LUEGO POR LA RELACION       *         
001600*  ENTRE EL PE PROMEDIO DE LA INDUSTRIA Y EL PE "NORMAL" DE     *         
001700*  REFERENCIA DE LA MESA DE TESORERIA.                          *         
001800*                                                               *         
001900*****************************************************************         
002000*                                                               *         
002100*  CAMBIOS:                                                     *         
002200*   11/03/1991 RAC -------- CREACION INICIAL. AJUSTE DEL PE POR *         
002300*              CRECIMIENTO ESPERADO DE GANANCIAS UNICAMENTE.    *         
002400*   14/09/1995 RAC CR-0224  SE AGREGA EL AJUSTE POR PE DE LA    *         
002500*              INDUSTRIA (18.0) CONTRA EL PE "NORMAL" DE        *         
002600*              REFERENCIA DE LA MESA (16.5), SEGUN INSTRUCCION  *         
002700*              DE LA GERENCIA DE TESORERIA.                     *         
002800*   25/01/1999 JLP CR-0399Y AMPLIACION DE CAMPOS DE FECHA A     *         
002900*              4 DIGITOS DE ANIO (PROBLEMA DEL ANIO 2000). NO   *         
003000*              AFECTA LA LOGICA DE VALUACION.                  *          
003100*   21/05/2013 NOLVIS CR-4528 SE AJUSTA EVB-PARM-PE (EVBD011)  *          
003200*              PARA RECIBIR LOS PARAMETROS MUESTREADOS POR     *          
003300*              EVB030 EN LUGAR DE LEERLOS DE UN ARCHIVO FIJO.  *          
003400*   08/07/2016 NOLVIS CR-4701 SE AGREGA WS-CONTADOR-ENSAYOS    *          
003500*              PARA AUXILIAR AL DIAGNOSTICO DE CORRIDAS QUE NO *          
003600*              CONVERGEN.                                      *          
003700*                                                               *         
003800*****************************************************************         
003900*                                                               *         
004000*  I D E N T I F I C A T I O N   D I V I S I O N                *         
004100*                                                               *         
004200*  INFORMACION GENERAL SOBRE EL PROGRAMA                       *          
004300*                                                               *         
004400*****************************************************************         
004500 IDENTIFICATION DIVISION.                                                 
004600*                                                                         
004700 PROGRAM-ID.    EVB032.                                                   
004800 AUTHOR.        FACTORIA.                                                 
004900 INSTALLATION.  FACTORIA - GERENCIA DE SISTEMAS.                          
005000 DATE-WRITTEN.  11/03/1991.                                               
005100 DATE-COMPILED.                                                           
005200 SECURITY.      CONFIDENCIAL - USO INTERNO DE FACTORIA.                   
005300*****************************************************************         
005400*                                                               *         
005500*  E N V I R O N M E N T         D I V I S I O N                *         
005600*                                                               *         
005700*  DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES        *          
005800*                                                               *         
005900*****************************************************************         
006000 ENVIRONMENT DIVISION.                                                    
006100*                                                                         
006200 CONFIGURATION SECTION.                                                   
006300*                                                                         
006400 SPECIAL-NAMES.                                                           
006500     C01 IS TOP-OF-FORM.                                                  
006600*****************************************************************         
006700*                                                               *         
006800*  D A T A            D I V I S I O N                           *         
006900*                                                               *         
007000*  DESCRIPCION DE TODOS LOS DATOS UTILIZADOS                   *          
007100*                                                               *         
007200*****************************************************************         
007300 DATA DIVISION.                                                           
007400*****************************************************************         
007500*                                                               *         
007600*  W O R K I N G   S T O R A G E   S E C T I O N                *         
007700*                                                               *         
007800*****************************************************************         
007900 WORKING-STORAGE SECTION.                                                 
008000*****************************************************************         
008100*                       AREA DE CONTANTES                      *          
008200*****************************************************************         
008300 01  CT-CONTANTES.                                                        
008400*                                                                         
008500     05  CT-PROGRAMA                 PIC X(08) VALUE 'EVB032  '.          
008600     05  CT-UNO-DEC                  PIC S9(01)V9(08)                     
008700         VALUE 1.00000000.                                                
008800     05  CT-CIEN                     PIC S9(03)V9(08)                     
008900         VALUE 100.00000000.                                              
009000     05  CT-PE-INDUSTRIA              PIC S9(03)V9(08)                    
009100         VALUE 18.00000000.                                               
009200     05  CT-PE-NORMAL-REF              PIC S9(03)V9(08)                   
009300         VALUE 16.50000000.                                               
009400*                      AREA DE CONTADORES                      *          
009500*   WS-CONTADOR-ENSAYOS LLEVA LA CUENTA DE ENSAYOS MUESTREADOS  *         
009600*   POR ESTE SUBPROGRAMA DESDE QUE EVB030 LO CARGO (UTIL PARA   *         
009700*   DIAGNOSTICO SI LA CORRIDA NO CONVERGE).                     *         
009800*****************************************************************         
009900 01  CN-CONTADORES.                                                       
010000*                                                                         
010100     05  WS-CONTADOR-ENSAYOS          PIC 9(07) COMP VALUE ZERO.          
010200*****************************************************************         
010300*****************************************************************         
010400*                 AREA DE TRABAJO DEL MODELO PE                 *         
010500*****************************************************************         
010600 01  WS-AREA-PE.                                                          
010700*                                                                         
010800     05  WS-FACTOR-CRECIMIENTO        PIC S9(03)V9(08).                   
010900     05  WS-FACTOR-CRECIMIENTO-R REDEFINES                                
011000         WS-FACTOR-CRECIMIENTO        PIC X(11).                          
011100     05  WS-FACTOR-INDUSTRIA          PIC S9(03)V9(08).                   
011200     05  WS-PE-AJUSTADO               PIC S9(05)V9(08).                   
011300     05  WS-PE-AJUSTADO-R REDEFINES                                       
011400         WS-PE-AJUSTADO               PIC X(08).                          
011500     05  WS-VALOR-PE                  PIC S9(15)V99.                      
011600     05  WS-VALOR-PE-R REDEFINES                                          
011700         WS-VALOR-PE                  PIC X(17).                          
011800*****************************************************************         
011900*                                                               *         
012000*  L I N K A G E      S E C T I O N                             *         
012100*                                                               *         
012200*****************************************************************         
012300 LINKAGE SECTION.                                                         
012400                                                                          
012500     COPY EVBD011.                                                        
012600*****************************************************************         
012700*                                                               *         
012800*  P R O C E D U R E      D I V I S I O N                       *         
012900*                                                               *         
013000*****************************************************************         
013100 PROCEDURE DIVISION USING EVB-PARM-PE.                                    
013200*                                                                         
013300 MAINLINE.                                                                
013400*                                                                         
013500     MOVE ZEROS                      TO WS-VALOR-PE                       
013600     ADD 1                            TO WS-CONTADOR-ENSAYOS              
013700*                                                                         
013800     PERFORM 1000-AJUSTAR-PE-POR-CRECIMIENTO                              
013900        THRU 1000-AJUSTAR-PE-POR-CRECIMIENTO-EXIT                         
014000*                                                                         
014100     PERFORM 2000-AJUSTAR-PE-POR-INDUSTRIA                                
014200        THRU 2000-AJUSTAR-PE-POR-INDUSTRIA-EXIT                           
014300*                                                                         
014400     PERFORM 3000-CALCULAR-VALOR-PE                                       
014500        THRU 3000-CALCULAR-VALOR-PE-EXIT                                  
014600*                                                                         
014700     MOVE WS-VALOR-PE                TO PE-VALOR                          
014800*                                                                         
014900     GOBACK                                                               
015000     .                                                                    
015100*****************************************************************         
015200*           1000-AJUSTAR-PE-POR-CRECIMIENTO                     *         
015300*   EL PE MUESTREADO SE MULTIPLICA POR (1 + EG/100), DONDE EG   *         
015400*   ES EL CRECIMIENTO ESPERADO DE GANANCIAS DEL ENSAYO.         *         
015500*****************************************************************         
015600 1000-AJUSTAR-PE-POR-CRECIMIENTO.                                         
015700*                                                                         
015800     COMPUTE WS-FACTOR-CRECIMIENTO =                                      
015900         CT-UNO-DEC + (PE-EG / CT-CIEN)                                   
016000     COMPUTE WS-PE-AJUSTADO =                                             
016100         PE-RATIO * WS-FACTOR-CRECIMIENTO                                 
016200     .                                                                    
016300 1000-AJUSTAR-PE-POR-CRECIMIENTO-EXIT.                                    
016400     EXIT.                                                                
016500*****************************************************************         
016600*            2000-AJUSTAR-PE-POR-INDUSTRIA                      *         
016700*   SEGUNDO AJUSTE POR LA RELACION ENTRE EL PE DE LA INDUSTRIA  *         
016800*   (18.0) Y EL PE "NORMAL" DE REFERENCIA DE LA MESA (16.5),    *         
016900*   SEGUN CR-0224.                                               *        
017000*****************************************************************         
017100 2000-AJUSTAR-PE-POR-INDUSTRIA.                                           
017200*                                                                         
017300     COMPUTE WS-FACTOR-INDUSTRIA =                                        
017400         CT-PE-INDUSTRIA / CT-PE-NORMAL-REF                               
017500     COMPUTE WS-PE-AJUSTADO =                                             
017600         WS-PE-AJUSTADO * WS-FACTOR-INDUSTRIA                             
017700     .                                                                    
017800 2000-AJUSTAR-PE-POR-INDUSTRIA-EXIT.                                      
017900     EXIT.                                                                
018000*****************************************************************         
018100*              3000-CALCULAR-VALOR-PE                           *         
018200*****************************************************************         
018300 3000-CALCULAR-VALOR-PE.                                                  
018400*                                                                         
018500     COMPUTE WS-VALOR-PE =                                                
018600         PE-NET-INCOME * WS-PE-AJUSTADO                                   
018700     .                                                                    
018800 3000-CALCULAR-VALOR-PE-EXIT.                                             
018900     EXIT.                                                                
