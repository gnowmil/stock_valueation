000100*****************************************************************         
000200*                                                               *         
000300*  PROGRAMA: EVB050                                             *         
000400*                                                               *         
000500*  FECHA CREACION: 09/05/1989                                  *          
000600*                                                                         
000700*  AUTOR: FACTORIA                                              *         
000800*                                                               *         
000900*  APLICACION: EVALUACION DE VALORES BURSATILES. (EVB)         *          
001000*                                                               *         
001100*  DESCRIPCION: SUBPROGRAMA FORMATEADOR DEL BLOQUE DE REPORTE   *         
001200*  DE UNA ACCION. RECIBE EL REGISTRO DE RESULTADO DE VALUACION  *         
001300*  (EVBD005) Y ARMA LAS 20 LINEAS DEL BLOQUE "STOCK VALUATION   *         
001400*  REPORT" (RANGO DE VALOR, PROBABILIDADES Y PRONOSTICO DE      *         
001500*  CUATRO TRIMESTRES), DEVOLVIENDOLAS EN EL AREA DE IMPRESION   *         
001600*  (EVBD012) PARA QUE EVB020 LAS ESCRIBA EN REPORT-OUT.         *         
001700*                                                               *         
001800*****************************************************************         
001900*                                                               *         
002000*  CAMBIOS:                                                     *         
002100*   09/05/1989 RAC -------- CREACION INICIAL. ENCABEZADO,       *         
002200*              RANGO DE VALOR Y PROBABILIDADES.                 *         
002300*   30/08/1993 RAC CR-0165  SE AGREGA EL BLOQUE DE PRONOSTICO   *         
002400*              DE CUATRO TRIMESTRES (25% / MEDIANA / 75%).      *         
002500*   25/01/1999 JLP CR-0399Y REVISADO PARA EL CAMBIO DE ANIO     *         
002600*              2000. SIN CAMPOS DE FECHA EN ESTE PROGRAMA.      *         
002700*   21/05/2013 NOLVIS CR-4528 SE CONVIERTE A SUBPROGRAMA        *         
002800*              INVOCADO DESDE EVB020 (ANTES ERA LOGICA EN       *         
002900*              LINEA DENTRO DEL CONDUCTOR DEL LOTE).            *         
003000*                                                               *         
003100*****************************************************************         
003200*                                                               *         
003300*  I D E N T I F I C A T I O N   D I V I S I O N                *         
003400*                                                               *         
003500*  INFORMACION GENERAL SOBRE EL PROGRAMA                       *          
003600*                                                               *         
003700*****************************************************************         
003800 IDENTIFICATION DIVISION.                                                 
003900*                                                                         
004000 PROGRAM-ID.    EVB050.                                                   
004100 AUTHOR.        FACTORIA.                                                 
004200 INSTALLATION.  FACTORIA - GERENCIA DE SISTEMAS.                          
004300 DATE-WRITTEN.  09/05/1989.                                               
004400 DATE-COMPILED.                                                           
004500 SECURITY.      CONFIDENCIAL - USO INTERNO DE FACTORIA.                   
004600*****************************************************************         
004700*                                                               *         
004800*  E N V I R O N M E N T         D I V I S I O N                *         
004900*                                                               *         
005000*  DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES        *          
005100*                                                               *         
005200*****************************************************************         
005300 ENVIRONMENT DIVISION.                                                    
005400*                                                                         
005500 CONFIGURATION SECTION.                                                   
005600*                                                                         
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM.                                                  
005900*****************************************************************         
006000*                                                               *         
006100*  D A T A            D I V I S I O N                           *         
006200*                                                               *         
006300*  DESCRIPCION DE TODOS LOS DATOS UTILIZADOS                   *          
006400*                                                               *         
006500*****************************************************************         
006600 DATA DIVISION.                                                           
006700*****************************************************************         
006800*                                                               *         
006900*  W O R K I N G   S T O R A G E   S E C T I O N                *         
007000*                                                               *         
007100*****************************************************************         
007200 WORKING-STORAGE SECTION.                                                 
007300*****************************************************************         
007400*                       AREA DE CONTANTES                       *         
007500*****************************************************************         
007600 01  CT-CONTANTES.                                                        
007700*                                                                         
007800     05  CT-PROGRAMA                 PIC X(08) VALUE 'EVB050  '.          
007900*****************************************************************         
008000*                      AREA DE CONTADORES                      *          
008100*****************************************************************         
008200 01  CN-CONTADORES.                                                       
008300*                                                                         
008400     05  WS-Q-TRIMESTRE               PIC 9(01) COMP.                     
008500*****************************************************************         
008600*               AREA DE TRABAJO Y REDEFINICIONES               *          
008700*****************************************************************         
008800 01  WS-AREA-TRABAJO.                                                     
008900*                                                                         
009000     05  WS-PROB-PORCENTAJE           PIC S9(03)V9(01).                   
009100     05  WS-Q-DISPLAY                 PIC 9(01).                          
009200     05  FILLER                       PIC X(09).                          
009300*                                                                         
009400 01  WS-LIN-ENCABEZADO-ACCION.                                            
009500     05  WS-LEA-LIT1                  PIC X(08) VALUE 'SYMBOL: '.         
009600     05  WS-LEA-SYMBOL                PIC X(10).                          
009700     05  WS-LEA-ESPACIOS              PIC X(08) VALUE SPACES.             
009800     05  WS-LEA-LIT2                  PIC X(15)                           
009900         VALUE 'CURRENT PRICE: '.                                         
010000     05  WS-LEA-MONEDA                PIC X(03).                          
010100     05  WS-LEA-ESPACIO2              PIC X(01) VALUE SPACE.              
010200     05  WS-LEA-PRECIO                PIC ZZZ,ZZZ,ZZ9.99.                 
010300     05  FILLER                       PIC X(73).                          
010400*                                                                         
010500 01  WS-LINEA-GENERICA                PIC X(132).                         
010600*                                                                         
010700 01  WS-LIN-PERCENTIL-R REDEFINES                                         
010800     WS-LINEA-GENERICA.                                                   
010900     05  WS-LP-ETIQUETA               PIC X(16).                          
011000     05  WS-LP-PRECIO                 PIC ZZZ,ZZZ,ZZ9.99.                 
011100     05  FILLER                       PIC X(102).                         
011200*                                                                         
011300 01  WS-LIN-PROB-R REDEFINES                                              
011400     WS-LINEA-GENERICA.                                                   
011500     05  WS-LB-ETIQUETA               PIC X(14).                          
011600     05  WS-LB-PORCENTAJE             PIC ZZ9.9.                          
011700     05  WS-LB-SIMBOLO                PIC X(01) VALUE '%'.                
011800     05  FILLER                       PIC X(112).                         
011900*                                                                         
012000 01  WS-LIN-FORECAST-R REDEFINES                                          
012100     WS-LINEA-GENERICA.                                                   
012200     05  WS-LF-ETIQUETA               PIC X(04).                          
012300     05  WS-LF-25                     PIC ZZZ,ZZZ,ZZ9.99.                 
012400     05  WS-LF-ESP1                   PIC X(02) VALUE SPACES.             
012500     05  WS-LF-MED                    PIC ZZZ,ZZZ,ZZ9.99.                 
012600     05  WS-LF-ESP2                   PIC X(02) VALUE SPACES.             
012700     05  WS-LF-75                     PIC ZZZ,ZZZ,ZZ9.99.                 
012800     05  FILLER                       PIC X(82).                          
012900*****************************************************************         
013000*                                                               *         
013100*  L I N K A G E         S E C T I O N                          *         
013200*                                                               *         
013300*****************************************************************         
013400 LINKAGE SECTION.                                                         
013500*                                                                         
013600     COPY EVBD005.                                                        
013700*                                                                         
013800     COPY EVBD012.                                                        
013900*****************************************************************         
014000*                                                               *         
014100*  P R O C E D U R E      D I V I S I O N                       *         
014200*                                                               *         
014300*****************************************************************         
014400 PROCEDURE DIVISION USING EVB-RESULTADO-VALUACION                         
014500                           EVB-AREA-IMPRESION.                            
014600*                                                                         
014700 MAINLINE.                                                                
014800*                                                                         
014900     PERFORM 1000-FORMATEAR-ENCABEZADO                                    
015000        THRU 1000-FORMATEAR-ENCABEZADO-EXIT                               
015100*                                                                         
015200     PERFORM 2000-FORMATEAR-RANGO-VALOR                                   
015300        THRU 2000-FORMATEAR-RANGO-VALOR-EXIT                              
015400*                                                                         
015500     PERFORM 3000-FORMATEAR-PROBABILIDADES                                
015600        THRU 3000-FORMATEAR-PROBABILIDADES-EXIT                           
015700*                                                                         
015800     PERFORM 4000-FORMATEAR-PRONOSTICO                                    
015900        THRU 4000-FORMATEAR-PRONOSTICO-EXIT                               
016000*                                                                         
016100     MOVE 20                          TO IMP-TOTAL-LINEAS                 
016200*                                                                         
016300     GOBACK                                                               
016400     .                                                                    
016500*****************************************************************         
016600*                 1000-FORMATEAR-ENCABEZADO                     *         
016700*****************************************************************         
016800 1000-FORMATEAR-ENCABEZADO.                                               
016900*                                                                         
017000     MOVE SPACES                      TO IMP-LINEA (1)                    
017100     MOVE 'STOCK VALUATION REPORT'     TO IMP-LINEA (1)                   
017200*                                                                         
017300     MOVE RES-SYMBOL                  TO WS-LEA-SYMBOL                    
017400     MOVE RES-CURRENCY                TO WS-LEA-MONEDA                    
017500     MOVE RES-CURRENT-PRICE           TO WS-LEA-PRECIO                    
017600     MOVE WS-LIN-ENCABEZADO-ACCION    TO IMP-LINEA (2)                    
017700*                                                                         
017800     MOVE SPACES                      TO IMP-LINEA (3)                    
017900     .                                                                    
018000 1000-FORMATEAR-ENCABEZADO-EXIT.                                          
018100     EXIT.                                                                
018200*****************************************************************         
018300*                2000-FORMATEAR-RANGO-VALOR                     *         
018400*****************************************************************         
018500 2000-FORMATEAR-RANGO-VALOR.                                              
018600*                                                                         
018700     MOVE SPACES                      TO IMP-LINEA (4)                    
018800     MOVE 'FAIR VALUE RANGE'          TO IMP-LINEA (4)                    
018900     MOVE SPACES                      TO IMP-LINEA (5)                    
019000     MOVE '  PERCENTILE      PRICE'   TO IMP-LINEA (5)                    
019100*                                                                         
019200     MOVE '  5% (LOW)      '          TO WS-LP-ETIQUETA                   
019300     MOVE RES-PCTL-05                 TO WS-LP-PRECIO                     
019400     MOVE WS-LIN-PERCENTIL-R          TO IMP-LINEA (6)                    
019500*                                                                         
019600     MOVE '  25%           '          TO WS-LP-ETIQUETA                   
019700     MOVE RES-PCTL-25                 TO WS-LP-PRECIO                     
019800     MOVE WS-LIN-PERCENTIL-R          TO IMP-LINEA (7)                    
019900*                                                                         
020000     MOVE '  MEDIAN        '          TO WS-LP-ETIQUETA                   
020100     MOVE RES-PCTL-50                 TO WS-LP-PRECIO                     
020200     MOVE WS-LIN-PERCENTIL-R          TO IMP-LINEA (8)                    
020300*                                                                         
020400     MOVE '  75%           '          TO WS-LP-ETIQUETA                   
020500     MOVE RES-PCTL-75                 TO WS-LP-PRECIO                     
020600     MOVE WS-LIN-PERCENTIL-R          TO IMP-LINEA (9)                    
020700*                                                                         
020800     MOVE '  95% (HIGH)    '          TO WS-LP-ETIQUETA                   
020900     MOVE RES-PCTL-95                 TO WS-LP-PRECIO                     
021000     MOVE WS-LIN-PERCENTIL-R          TO IMP-LINEA (10)                   
021100*                                                                         
021200     MOVE SPACES                      TO IMP-LINEA (11)                   
021300     .                                                                    
021400 2000-FORMATEAR-RANGO-VALOR-EXIT.                                         
021500     EXIT.                                                                
021600*****************************************************************         
021700*              3000-FORMATEAR-PROBABILIDADES                    *         
021800*****************************************************************         
021900 3000-FORMATEAR-PROBABILIDADES.                                           
022000*                                                                         
022100     MOVE SPACES                      TO IMP-LINEA (12)                   
022200     MOVE 'PROBABILITY ASSESSMENT'     TO IMP-LINEA (12)                  
022300*                                                                         
022400     COMPUTE WS-PROB-PORCENTAJE ROUNDED =                                 
022500             RES-UNDERVALUED-PROB * 100                                   
022600     MOVE '  UNDERVALUED:'             TO WS-LB-ETIQUETA                  
022700     MOVE WS-PROB-PORCENTAJE           TO WS-LB-PORCENTAJE                
022800     MOVE WS-LIN-PROB-R                TO IMP-LINEA (13)                  
022900*                                                                         
023000     COMPUTE WS-PROB-PORCENTAJE ROUNDED =                                 
023100             RES-OVERVALUED-PROB * 100                                    
023200     MOVE '  OVERVALUED: '             TO WS-LB-ETIQUETA                  
023300     MOVE WS-PROB-PORCENTAJE           TO WS-LB-PORCENTAJE                
023400     MOVE WS-LIN-PROB-R                TO IMP-LINEA (14)                  
023500*                                                                         
023600     MOVE SPACES                      TO IMP-LINEA (15)                   
023700     .                                                                    
023800 3000-FORMATEAR-PROBABILIDADES-EXIT.                                      
023900     EXIT.                                                                
024000*****************************************************************         
024100*                4000-FORMATEAR-PRONOSTICO                      *         
024200*****************************************************************         
024300 4000-FORMATEAR-PRONOSTICO.                                               
024400*                                                                         
024500     MOVE SPACES                      TO IMP-LINEA (16)                   
024600     MOVE 'FOUR-QUARTER FORECAST (25% / MEDIAN / 75%)'                    
024700                                       TO IMP-LINEA (16)                  
024800*                                                                         
024900     PERFORM 4100-FORMATEAR-FILA-TRIMESTRE                                
025000        THRU 4100-FORMATEAR-FILA-TRIMESTRE-EXIT                           
025100        VARYING WS-Q-TRIMESTRE FROM 1 BY 1                                
025200        UNTIL WS-Q-TRIMESTRE > 4                                          
025300     .                                                                    
025400 4000-FORMATEAR-PRONOSTICO-EXIT.                                          
025500     EXIT.                                                                
025600*****************************************************************         
025700*            4100-FORMATEAR-FILA-TRIMESTRE                      *         
025800*****************************************************************         
025900 4100-FORMATEAR-FILA-TRIMESTRE.                                           
026000*                                                                         
026100     MOVE WS-Q-TRIMESTRE              TO WS-Q-DISPLAY                     
026200     MOVE SPACES                      TO WS-LF-ETIQUETA                   
026300     STRING 'Q' WS-Q-DISPLAY DELIMITED BY SIZE                            
026400       INTO WS-LF-ETIQUETA                                                
026500*                                                                         
026600     MOVE RES-FCAST-LO (WS-Q-TRIMESTRE)  TO WS-LF-25                      
026700     MOVE RES-FCAST-MED (WS-Q-TRIMESTRE) TO WS-LF-MED                     
026800     MOVE RES-FCAST-HI (WS-Q-TRIMESTRE)  TO WS-LF-75                      
026900*                                                                         
027000     MOVE WS-LIN-FORECAST-R                                               
027100       TO IMP-LINEA (WS-Q-TRIMESTRE + 16)                                 
027200     .                                                                    
027300 4100-FORMATEAR-FILA-TRIMESTRE-EXIT.                                      
027400     EXIT.                                                                
