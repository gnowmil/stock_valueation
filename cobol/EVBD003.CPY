000100*****************************************************************         
000200*                                                               *         
000300*  COPY: EVBD003                                                *         
000400*                                                               *         
000500*  AUTOR: FACTORIA                                              *         
000600*                                                               *         
000700*  APLICACION: EVALUACION DE VALORES BURSATILES. (EVB)         *          
000800*                                                               *         
000900*  DESCRIPCION: REGISTRO DE ESTADOS FINANCIEROS DE UNA ACCION  *          
001000*               (ARCHIVO FINANCIALS-IN A LA ENTRADA, MISMO     *          
001100*               LAYOUT PARA EL ARCHIVO FINANCIALS-OUT YA       *          
001200*               NORMALIZADO Y CONVERTIDO A USD)                *          
001300*                                                               *         
001400*  CAMBIOS:                                                     *         
001500*   10/02/2012 RAC CR-4471 SE AGREGAN CONVERSION-RATE Y        *          
001600*              CONVERSION-FLAG PARA EL PROCESO DE CONVERSION   *          
001700*              YEN-DOLAR                                        *         
001800*****************************************************************         
001900 01  EVB-REG-FINANCIERO.                                                  
002000*                                                                         
002100     05  FIN-SYMBOL                PIC X(10).                             
002200     05  FIN-REVENUE                PIC S9(15)V99.                        
002300     05  FIN-NET-INCOME            PIC S9(15)V99.                         
002400     05  FIN-EPS                   PIC S9(05)V9(04).                      
002500     05  FIN-FREE-CASH-FLOW         PIC S9(15)V99.                        
002600     05  FIN-OPERATING-INCOME       PIC S9(15)V99.                        
002700     05  FIN-TOTAL-ASSETS           PIC S9(15)V99.                        
002800     05  FIN-TOTAL-LIABILITIES     PIC S9(15)V99.                         
002900     05  FIN-TOTAL-EQUITY           PIC S9(15)V99.                        
003000     05  FIN-EQUITY-RATIO           PIC S9V9(04).                         
003100     05  FIN-SHARES-OUTSTANDING     PIC 9(13).                            
003200     05  FIN-REPORT-DATE            PIC X(10).                            
003300     05  FIN-REPORT-DATE-R REDEFINES                                      
003400         FIN-REPORT-DATE.                                                 
003500         10  FIN-RPT-AAAA           PIC 9(04).                            
003600         10  FILLER                PIC X(01).                             
003700         10  FIN-RPT-MM            PIC 9(02).                             
003800         10  FILLER                PIC X(01).                             
003900         10  FIN-RPT-DD            PIC 9(02).                             
004000     05  FIN-CURRENCY              PIC X(03).                             
004100     05  FIN-STANDARD              PIC X(07).                             
004200         88  FIN-STD-US-GAAP       VALUE 'US-GAAP'.                       
004300         88  FIN-STD-JP-IFRS       VALUE 'JP-IFRS'.                       
004400     05  FIN-CONVERSION-RATE       PIC S9(03)V9(08).                      
004500     05  FIN-CONVERSION-FLAG       PIC X(01).                             
004600         88  FIN-CONVERTIDO        VALUE 'Y'.                             
004700         88  FIN-NO-CONVERTIDO     VALUE 'N'.                             
004800     05  FILLER                    PIC X(12).                             
