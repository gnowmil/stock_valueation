000100*****************************************************************         
000200*                                                               *         
000300*  PROGRAMA: EVB031                                             *         
000400*                                                               *         
000500*  FECHA CREACION: 11/03/1991                                  *          
000600*                                                               *         
000700*  AUTOR: FACTORIA                                              *         
000800*                                                               *         
000900*  APLICACION: EVALUACION DE VALORES BURSATILES. (EVB)         *          
001000*                                                               *         
001100*  DESCRIPCION: SUBPROGRAMA DE VALUACION POR FLUJO DE CAJA     *          
001200*  DESCONTADO (DCF) A TRES ETAPAS, INVOCADO POR EVB030 UNA VEZ *          
001300*  POR CADA ENSAYO DE MONTE CARLO (CALL CT-EVB031 USING EVB-   *          
001400*  PARM-DCF). ETAPA 1: CINCO ANIOS DE ALTO CRECIMIENTO (G).    *          
001500*  ETAPA 2: TRES ANIOS DE TRANSICION LINEAL DE G HACIA EL      *          
001600*  CRECIMIENTO TERMINAL (TG). ETAPA 3: VALOR TERMINAL POR      *          
001700*  GORDON GROWTH SOBRE EL NOVENO FLUJO. TODOS LOS FLUJOS SE    *          
001800*  DESCUENTAN A LA TASA D Y SE SUMAN PARA OBTENER EL VALOR     *          
001900*  PRESENTE DE LA ACCION.                                       *         
002000*                                                               *         
002100*****************************************************************         
002200*                                                               *         
002300*  CAMBIOS:                                                     *         
002400*   11/03/1991 RAC -------- CREACION INICIAL. TRES ETAPAS DEL  *          
002500*              MODELO DE CRECIMIENTO (ALTO/TRANSICION/TERMI-   *          
002600*              NAL) SEGUN EL MANUAL DE LA MESA DE TESORERIA.   *          
002700*   30/07/1993 RAC CR-0178  SE CORRIGE EL CALCULO DEL FACTOR   *          
002800*              DE DESCUENTO, QUE SE RECALCULABA DESDE CERO EN  *          
002900*              CADA FLUJO EN VEZ DE ACUMULARSE.                *          
003000*   25/01/1999 JLP CR-0399Y AMPLIACION DE CAMPOS DE FECHA A     *         
003100*              4 DIGITOS DE ANIO (PROBLEMA DEL ANIO 2000). NO   *         
003200*              AFECTA LA LOGICA DE VALUACION.                  *          
003300*   21/05/2013 NOLVIS CR-4528 SE AJUSTA EVB-PARM-DCF (EVBD010) *          
003400*              PARA RECIBIR LOS PARAMETROS MUESTREADOS POR     *          
003500*              EVB030 EN LUGAR DE LEERLOS DE UN ARCHIVO FIJO.  *          
003600*   02/06/2014 NOLVIS CR-4561 SE VALIDA QUE D SEA MAYOR QUE TG *          
003700*              ANTES DE CALCULAR EL VALOR TERMINAL (DIVISION   *          
003800*              POR CERO EN ENSAYOS CON PARAMETROS EXTREMOS).   *          
003900*                                                               *         
004000*****************************************************************         
004100*                                                               *         
004200*  I D E N T I F I C A T I O N   D I V I S I O N                *         
004300*                                                               *         
004400*  INFORMACION GENERAL SOBRE EL PROGRAMA                       *          
004500*                                                               *         
004600*****************************************************************         
004700 IDENTIFICATION DIVISION.                                                 
004800*                                                                         
004900 PROGRAM-ID.    EVB031.                                                   
005000 AUTHOR.        FACTORIA.                                                 
005100 INSTALLATION.  FACTORIA - GERENCIA DE SISTEMAS.                          
005200 DATE-WRITTEN.  11/03/1991.                                               
005300 DATE-COMPILED.                                                           
005400 SECURITY.      CONFIDENCIAL - USO INTERNO DE FACTORIA.                   
005500*****************************************************************         
005600*                                                               *         
005700*  E N V I R O N M E N T         D I V I S I O N                *         
005800*                                                               *         
005900*  DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES        *          
006000*                                                               *         
006100*****************************************************************         
006200 ENVIRONMENT DIVISION.                                                    
006300*                                                                         
006400 CONFIGURATION SECTION.                                                   
006500*                                                                         
006600 SPECIAL-NAMES.                                                           
006700     C01 IS TOP-OF-FORM.                                                  
006800*****************************************************************         
006900*                                                               *         
007000*  D A T A            D I V I S I O N                           *         
007100*                                                               *         
007200*  DESCRIPCION DE TODOS LOS DATOS UTILIZADOS                   *          
007300*                                                               *         
007400*****************************************************************         
007500 DATA DIVISION.                                                           
007600*****************************************************************         
007700*                                                               *         
007800*  W O R K I N G   S T O R A G E   S E C T I O N                *         
007900*                                                               *         
008000*****************************************************************         
008100 WORKING-STORAGE SECTION.                                                 
008200*****************************************************************         
008300*                       AREA DE CONTANTES                      *          
008400*****************************************************************         
008500 01  CT-CONTANTES.                                                        
008600*                                                                         
008700     05  CT-PROGRAMA                 PIC X(08) VALUE 'EVB031  '.          
008800     05  CT-UNO-DEC                  PIC S9(01)V9(08)                     
008900         VALUE 1.00000000.                                                
009000     05  CT-ANIOS-ALTO-CREC          PIC S9(02) COMP VALUE 5.             
009100     05  CT-ANIOS-TRANSICION         PIC S9(02) COMP VALUE 3.             
009200     05  CT-TOTAL-FLUJOS             PIC S9(02) COMP VALUE 9.             
009300     05  CT-DIVISOR-DECLINE          PIC S9(01)V9(08)                     
009400         VALUE 4.00000000.                                                
009500*****************************************************************         
009600*                     AREA DE SWITCHES                         *          
009700*****************************************************************         
009800 01  SW-SWITCHES.                                                         
009900*                                                                         
010000     05  SW-TASA-VALIDA              PIC X(01) VALUE 'S'.                 
010100         88  TASA-DESCUENTO-VALIDA   VALUE 'S'.                           
010200         88  TASA-DESCUENTO-INVALIDA VALUE 'N'.                           
010300*****************************************************************         
010400*               TABLA DE FLUJOS DE CAJA PROYECTADOS             *         
010500*****************************************************************         
010600 01  WS-TABLA-FLUJOS.                                                     
010700*                                                                         
010800     05  WS-CF OCCURS 9 TIMES                                             
010900                                     PIC S9(15)V99.                       
011000     05  WS-TABLA-FLUJOS-R REDEFINES                                      
011100         WS-TABLA-FLUJOS             PIC X(153).                          
011200*****************************************************************         
011300*                 AREA DE TRABAJO DEL MODELO DCF                *         
011400*****************************************************************         
011500 01  WS-AREA-DCF.                                                         
011600*                                                                         
011700     05  WS-FACTOR-CREC              PIC S9(03)V9(08).                    
011800     05  WS-UNO-MAS-G                PIC S9(01)V9(08).                    
011900     05  WS-DECLINE                  PIC S9(01)V9(08).                    
012000     05  WS-TRANS-G                  PIC S9(01)V9(08).                    
012100     05  WS-RUN-FCF                  PIC S9(15)V99.                       
012200     05  WS-UNO-MAS-D                PIC S9(01)V9(08).                    
012300     05  WS-DESC-FACTOR               PIC S9(05)V9(08).                   
012400     05  WS-DESC-FACTOR-R REDEFINES                                       
012500         WS-DESC-FACTOR               PIC X(08).                          
012600     05  WS-VALOR-PRESENTE            PIC S9(15)V99.                      
012700     05  WS-VALOR-PRESENTE-R REDEFINES                                    
012800         WS-VALOR-PRESENTE            PIC X(17).                          
012900     05  WS-I                         PIC S9(02) COMP.                    
013000*****************************************************************         
013100*                                                               *         
013200*  L I N K A G E      S E C T I O N                             *         
013300*                                                               *         
013400*****************************************************************         
013500 LINKAGE SECTION.                                                         
013600                                                                          
013700     COPY EVBD010.                                                        
013900*****************************************************************         
014000*                                                               *         
014100*  P R O C E D U R E      D I V I S I O N                       *         
014200*                                                               *         
014300*****************************************************************         
014400 PROCEDURE DIVISION USING EVB-PARM-DCF.                                   
014500*                                                                         
014600 MAINLINE.                                                                
014700*                                                                         
014800     MOVE ZEROS                      TO WS-TABLA-FLUJOS                   
014900     MOVE ZEROS                      TO WS-VALOR-PRESENTE                 
015000     SET TASA-DESCUENTO-VALIDA       TO TRUE                              
015100*                                                                         
015200     PERFORM 1000-FASE-ALTO-CRECIMIENTO                                   
015300        THRU 1000-FASE-ALTO-CRECIMIENTO-EXIT                              
015400*                                                                         
015500     PERFORM 2000-FASE-TRANSICION                                         
015600        THRU 2000-FASE-TRANSICION-EXIT                                    
015700*                                                                         
015800     IF  DCF-D > DCF-TG                                                   
015900         PERFORM 3000-VALOR-TERMINAL                                      
016000            THRU 3000-VALOR-TERMINAL-EXIT                                 
016100     ELSE                                                                 
016200         SET TASA-DESCUENTO-INVALIDA TO TRUE                              
016300         MOVE ZEROS                  TO WS-CF (CT-TOTAL-FLUJOS)           
016400     END-IF                                                               
016500*                                                                         
016600     PERFORM 4000-VALOR-PRESENTE                                          
016700        THRU 4000-VALOR-PRESENTE-EXIT                                     
016800*                                                                         
016900     MOVE WS-VALOR-PRESENTE          TO DCF-VALOR                         
017000*                                                                         
017100     GOBACK                                                               
017200     .                                                                    
017300*****************************************************************         
017400*               1000-FASE-ALTO-CRECIMIENTO                      *         
017500*   CINCO FLUJOS PROYECTADOS SOBRE EL FCF BASE, CRECIENDO       *         
017600*   CADA ANIO A LA TASA G (WS-CF(1) .. WS-CF(5)).               *         
017700*****************************************************************         
017800 1000-FASE-ALTO-CRECIMIENTO.                                              
017900*                                                                         
018000     ADD CT-UNO-DEC  DCF-G           GIVING WS-UNO-MAS-G                  
018100     MOVE CT-UNO-DEC                 TO WS-FACTOR-CREC                    
018200*                                                                         
018300     PERFORM 1100-CALC-CF-ALTO                                            
018400        THRU 1100-CALC-CF-ALTO-EXIT                                       
018500        VARYING WS-I FROM 1 BY 1                                          
018600        UNTIL WS-I > CT-ANIOS-ALTO-CREC                                   
018700     .                                                                    
018800 1000-FASE-ALTO-CRECIMIENTO-EXIT.                                         
018900     EXIT.                                                                
019000*****************************************************************         
019100*                   1100-CALC-CF-ALTO                           *         
019200*****************************************************************         
019300 1100-CALC-CF-ALTO.                                                       
019400*                                                                         
019500     COMPUTE WS-FACTOR-CREC = WS-FACTOR-CREC * WS-UNO-MAS-G               
019600     COMPUTE WS-CF (WS-I) = DCF-FCF-BASE * WS-FACTOR-CREC                 
019700     .                                                                    
019800 1100-CALC-CF-ALTO-EXIT.                                                  
019900     EXIT.                                                                
020000*****************************************************************         
020100*                 2000-FASE-TRANSICION                          *         
020200*   TRES FLUJOS (WS-CF(6)..WS-CF(8)) EN LOS QUE LA TASA DE      *         
020300*   CRECIMIENTO DESCIENDE LINEALMENTE DESDE G HASTA TG, EN      *         
020400*   CUATRO PASOS IGUALES (DECLINE). PECULIARIDAD HEREDADA DEL   *         
020500*   MODELO ORIGINAL DE LA MESA: EL FLUJO BASE DE ESTA ETAPA ES  *         
020600*   EL FCF ORIGINAL (DCF-FCF-BASE), NO EL ULTIMO FLUJO DE LA    *         
020700*   ETAPA DE ALTO CRECIMIENTO (WS-CF(5)). NO "CORREGIR" ESTO.  *          
020800*****************************************************************         
020900 2000-FASE-TRANSICION.                                                    
021000*                                                                         
021100     COMPUTE WS-DECLINE = (DCF-G - DCF-TG) / CT-DIVISOR-DECLINE           
021200     MOVE DCF-G                      TO WS-TRANS-G                        
021300     MOVE DCF-FCF-BASE                TO WS-RUN-FCF                       
021400*                                                                         
021500     PERFORM 2100-CALC-CF-TRANSICION                                      
021600        THRU 2100-CALC-CF-TRANSICION-EXIT                                 
021700        VARYING WS-I FROM 1 BY 1                                          
021800        UNTIL WS-I > CT-ANIOS-TRANSICION                                  
021900     .                                                                    
022000 2000-FASE-TRANSICION-EXIT.                                               
022100     EXIT.                                                                
022200*****************************************************************         
022300*                2100-CALC-CF-TRANSICION                        *         
022400*****************************************************************         
022500 2100-CALC-CF-TRANSICION.                                                 
022600*                                                                         
022700     COMPUTE WS-TRANS-G = WS-TRANS-G - WS-DECLINE                         
022800     ADD CT-UNO-DEC  WS-TRANS-G      GIVING WS-UNO-MAS-G                  
022900     COMPUTE WS-RUN-FCF = WS-RUN-FCF * WS-UNO-MAS-G                       
023000     COMPUTE WS-CF (WS-I + CT-ANIOS-ALTO-CREC) = WS-RUN-FCF               
023100     .                                                                    
023200 2100-CALC-CF-TRANSICION-EXIT.                                            
023300     EXIT.                                                                
023400*****************************************************************         
023500*                  3000-VALOR-TERMINAL                          *         
023600*   NOVENO FLUJO, POR GORDON GROWTH SOBRE EL ULTIMO FLUJO DE    *         
023700*   LA FASE DE TRANSICION: CF(9) = CF(8)*(1+TG) / (D-TG).       *         
023800*****************************************************************         
023900 3000-VALOR-TERMINAL.                                                     
024000*                                                                         
024100     ADD CT-UNO-DEC  DCF-TG          GIVING WS-UNO-MAS-G                  
024200     COMPUTE WS-CF (CT-TOTAL-FLUJOS) =                                    
024300         (WS-RUN-FCF * WS-UNO-MAS-G) / (DCF-D - DCF-TG)                   
024400     .                                                                    
024500 3000-VALOR-TERMINAL-EXIT.                                                
024600     EXIT.                                                                
024700*****************************************************************         
024800*                 4000-VALOR-PRESENTE                           *         
024900*   DESCUENTA LOS NUEVE FLUJOS A LA TASA D Y LOS SUMA. EL       *         
025000*   FACTOR DE DESCUENTO (1+D)**I SE ACUMULA POR MULTIPLICACION, *         
025100*   NO SE RECALCULA DESDE CERO EN CADA FLUJO (VER CR-0178).     *         
025200*****************************************************************         
025300 4000-VALOR-PRESENTE.                                                     
025400*                                                                         
025500     ADD CT-UNO-DEC  DCF-D           GIVING WS-UNO-MAS-D                  
025600     MOVE CT-UNO-DEC                 TO WS-DESC-FACTOR                    
025700     MOVE ZEROS                      TO WS-VALOR-PRESENTE                 
025800*                                                                         
025900     PERFORM 4100-SUMAR-VALOR-PRESENTE                                    
026000        THRU 4100-SUMAR-VALOR-PRESENTE-EXIT                               
026100        VARYING WS-I FROM 1 BY 1                                          
026200        UNTIL WS-I > CT-TOTAL-FLUJOS                                      
026300     .                                                                    
026400 4000-VALOR-PRESENTE-EXIT.                                                
026500     EXIT.                                                                
026600*****************************************************************         
026700*              4100-SUMAR-VALOR-PRESENTE                        *         
026800*****************************************************************         
026900 4100-SUMAR-VALOR-PRESENTE.                                               
027000*                                                                         
027100     COMPUTE WS-DESC-FACTOR = WS-DESC-FACTOR * WS-UNO-MAS-D               
027200     COMPUTE WS-VALOR-PRESENTE =                                          
027300         WS-VALOR-PRESENTE + (WS-CF (WS-I) / WS-DESC-FACTOR)              
027400     .                                                                    
027500 4100-SUMAR-VALOR-PRESENTE-EXIT.                                          
027600     EXIT.                                                                
