000100*****************************************************************         
000200*                                                               *         
000300*  COPY: EVBD007                                                *         
000400*                                                               *         
000500*  AUTOR: FACTORIA                                              *         
000600*                                                               *         
000700*  APLICACION: EVALUACION DE VALORES BURSATILES. (EVB)         *          
000800*                                                               *         
000900*  DESCRIPCION: REGISTRO DE TOTALES DE CONTROL DEL INTAKE      *          
001000*               FINANCIERO, ENTREGADO POR EVB010 A EVB020      *          
001100*               PARA CONSOLIDAR EL BLOQUE DE TOTALES DE FIN    *          
001200*               DE LOTE (ARCHIVO INTAKE-CONTROL)               *          
001300*                                                               *         
001400*****************************************************************         
001500 01  EVB-CONTROL-INTAKE.                                                  
001600*                                                                         
001700     05  CTL-LEIDOS                PIC 9(07).                             
001800     05  CTL-ACEPTADOS              PIC 9(07).                            
001900     05  CTL-CONVERTIDOS           PIC 9(07).                             
002000     05  CTL-RECHAZADOS            PIC 9(07).                             
002100     05  FILLER                    PIC X(10).                             
