000100*****************************************************************         
000200*                                                               *         
000300*  COPY: EVBD012                                                *         
000400*                                                               *         
000500*  AUTOR: FACTORIA                                              *         
000600*                                                               *         
000700*  APLICACION: EVALUACION DE VALORES BURSATILES. (EVB)         *          
000800*                                                               *         
000900*  DESCRIPCION: AREA DE COMUNICACION DEL BLOQUE DE REPORTE DE   *         
001000*               UNA ACCION (EVB020 -> EVB050). EVB050 ARMA EL   *         
001100*               BLOQUE COMPLETO DE 20 LINEAS Y LO REGRESA AQUI  *         
001200*               PARA QUE EVB020 LO ESCRIBA EN REPORT-OUT.       *         
001300*                                                               *         
001400*****************************************************************         
001500 01  EVB-AREA-IMPRESION.                                                  
001600*                                                                         
001700     05  IMP-TOTAL-LINEAS          PIC 9(02) COMP.                        
001800     05  IMP-LINEA OCCURS 20 TIMES                                        
001900                    PIC X(132).                                           
002000     05  FILLER                    PIC X(10).                             
