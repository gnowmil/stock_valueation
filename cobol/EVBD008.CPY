000100*****************************************************************         
000200*                                                               *         
000300*  COPY: EVBD008                                                *         
000400*                                                               *         
000500*  AUTOR: FACTORIA                                              *         
000600*                                                               *         
000700*  APLICACION: EVALUACION DE VALORES BURSATILES. (EVB)         *          
000800*                                                               *         
000900*  DESCRIPCION: AREA DE PASO DE PARAMETROS PARA EL GENERADOR   *          
001000*               DE NUMEROS PSEUDO-ALEATORIOS Y RUTINAS         *          
001100*               NUMERICAS DE APOYO (CALL CT-EVB039 USING       *          
001200*               EVB-PARM-RNG). VER EVB039.                      *         
001300*                                                               *         
001400*****************************************************************         
001500 01  EVB-PARM-RNG.                                                        
001600*                                                                         
001700     05  RNG-FUNCION               PIC X(02).                             
001800         88  RNG-FN-INICIAR        VALUE '00'.                            
001900         88  RNG-FN-UNIFORME       VALUE '01'.                            
002000         88  RNG-FN-NORMAL         VALUE '02'.                            
002100         88  RNG-FN-UNIF-RANGO     VALUE '03'.                            
002200         88  RNG-FN-EXPONENCIAL    VALUE '04'.                            
002300         88  RNG-FN-RAIZ           VALUE '05'.                            
002400     05  RNG-SEMILLA               PIC S9(09).                            
002500     05  RNG-LIM-INFERIOR          PIC S9(05)V9(08).                      
002600     05  RNG-LIM-SUPERIOR          PIC S9(05)V9(08).                      
002700     05  RNG-RESULTADO             PIC S9(05)V9(08).                      
002800     05  FILLER                    PIC X(10).                             
