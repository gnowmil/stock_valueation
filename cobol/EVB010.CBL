000100*****************************************************************         
000200*                                                               *         
000300*  PROGRAMA: EVB010                                             *         
000400*                                                               *         
000500*  FECHA CREACION: 15/03/1989                                  *          
000600*                                                               *         
000700*  AUTOR: FACTORIA                                              *         
000800*                                                               *         
000900*  APLICACION: EVALUACION DE VALORES BURSATILES. (EVB)         *          
001000*                                                               *         
001100*  DESCRIPCION: PROGRAMA DE INTAKE. LEE LOS ESTADOS FINAN-     *          
001200*  CIEROS CRUDOS DE FINANCIALS-IN, LOS VALIDA, CONVIERTE A     *          
001300*  DOLARES LOS QUE VIENEN EN YENES (SEGUN LA TASA DE CAMBIO    *          
001400*  DEL LOTE) Y NORMALIZA LA RAZON PATRIMONIO/ACTIVO DE LOS     *          
001500*  EMISORES JAPONESES. EL RESULTADO QUEDA EN FINANCIALS-OUT    *          
001600*  LISTO PARA LA VALUACION (VER EVB020).                       *          
001700*                                                               *         
001800*****************************************************************         
001900*                                                               *         
002000*  CAMBIOS:                                                    *          
002100*   15/03/1989 RAC -------- CREACION INICIAL DEL PROGRAMA.     *          
002200*   22/09/1991 RAC CR-0112  SE AGREGA VALIDACION DE NET-INCOME *          
002300*              NUMERICO ANTES DE ACEPTAR EL REGISTRO.          *          
002400*   04/01/1993 MGQ CR-0188  SE AGREGA EL CONTADOR DE REGISTROS *          
002500*              CONVERTIDOS AL TOTAL DE CIERRE.                 *          
002600*   11/07/1995 MGQ CR-0254  SE PERMITE LOTE SIN TASA DE CAMBIO *          
002700*              (EXCHANGE-RATE VACIO); LOS REGISTROS EN YENES   *          
002800*              QUEDAN SIN CONVERTIR Y EL INDICADOR EN 'N'.     *          
002900*   19/02/1997 JLP CR-0340  SE AGREGA EL ARCHIVO DE CONTROL    *          
003000*              INTAKE-CONTROL PARA ENTREGAR LOS TOTALES DE     *          
003100*              ESTA CORRIDA AL PROGRAMA EVB020.                *          
003200*   02/10/1998 JLP CR-0398Y AMPLIACION DE FIN-REPORT-DATE A    *          
003300*              4 DIGITOS DE ANIO (PROBLEMA DEL ANIO 2000).     *          
003400*   30/03/1999 NOLVIS CR-0402 VERIFICADO EL CAMBIO DE ANIO     *          
003500*              2000 EN LOS CAMPOS DE FECHA. SIN NOVEDAD.       *          
003600*   10/02/2012 RAC CR-4471  SE AGREGA LA CONVERSION DE LOS     *          
003700*              CINCO CAMPOS MONETARIOS SEGUN LA TASA DEL       *          
003800*              LOTE (REVENUE, OPERATING-INCOME, NET-INCOME,    *          
003900*              TOTAL-ASSETS Y TOTAL-LIABILITIES).               *         
004000*   08/05/2013 NOLVIS CR-4522 SE NORMALIZA FIN-EQUITY-RATIO    *          
004100*              DIVIDIENDO ENTRE 100 PARA LOS EMISORES BAJO     *          
004200*              NORMA JP-IFRS.                                  *          
004300*                                                               *         
004400*****************************************************************         
004500*                                                               *         
004600*  I D E N T I F I C A T I O N   D I V I S I O N                *         
004700*                                                               *         
004800*  INFORMACION GENERAL SOBRE EL PROGRAMA                       *          
004900*                                                               *         
005000*****************************************************************         
005100 IDENTIFICATION DIVISION.                                                 
005200*                                                                         
005300 PROGRAM-ID.    EVB010.                                                   
005400 AUTHOR.        FACTORIA.                                                 
005500 INSTALLATION.  FACTORIA - GERENCIA DE SISTEMAS.                          
005600 DATE-WRITTEN.  15/03/1989.                                               
005700 DATE-COMPILED.                                                           
005800 SECURITY.      CONFIDENCIAL - USO INTERNO DE FACTORIA.                   
005900*****************************************************************         
006000*                                                               *         
006100*  E N V I R O N M E N T         D I V I S I O N                *         
006200*                                                               *         
006300*  DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES        *          
006400*                                                               *         
006500*****************************************************************         
006600 ENVIRONMENT DIVISION.                                                    
006700*                                                                         
006800 CONFIGURATION SECTION.                                                   
006900*                                                                         
007000 SPECIAL-NAMES.                                                           
007100     C01 IS TOP-OF-FORM.                                                  
007200*                                                                         
007300 INPUT-OUTPUT SECTION.                                                    
007400*                                                                         
007500 FILE-CONTROL.                                                            
007600*                                                                         
007700     SELECT FINANCIALS-IN    ASSIGN TO FINANCIN                           
007800         ORGANIZATION IS LINE SEQUENTIAL.                                 
007900*                                                                         
008000     SELECT EXCHANGE-RATE    ASSIGN TO EXCHRATE                           
008100         ORGANIZATION IS LINE SEQUENTIAL.                                 
008200*                                                                         
008300     SELECT FINANCIALS-OUT   ASSIGN TO FINANCOUT                          
008400         ORGANIZATION IS LINE SEQUENTIAL.                                 
008500*                                                                         
008600     SELECT ERROR-OUT        ASSIGN TO ERROROUT                           
008700         ORGANIZATION IS LINE SEQUENTIAL.                                 
008800*                                                                         
008900     SELECT INTAKE-CONTROL   ASSIGN TO INTKCTL                            
009000         ORGANIZATION IS LINE SEQUENTIAL.                                 
009100*****************************************************************         
009200*                                                               *         
009300*  D A T A            D I V I S I O N                           *         
009400*                                                               *         
009500*  DESCRIPCION DE TODOS LOS DATOS UTILIZADOS                   *          
009600*                                                               *         
009700*****************************************************************         
009800 DATA DIVISION.                                                           
009900*****************************************************************         
010000*                                                               *         
010100*  F I L E      S E C T I O N                                  *          
010200*                                                               *         
010300*****************************************************************         
010400 FILE SECTION.                                                            
010500*                                                                         
010600 FD  FINANCIALS-IN                                                        
010700     RECORD CONTAINS 200 CHARACTERS                                       
010800     LABEL RECORD IS OMITTED.                                             
010900     COPY EVBD003 REPLACING ==EVB-REG-FINANCIERO==                        
011000                         BY ==EVB-REG-FIN-ENTRADA==.                      
011100*                                                                         
011200 FD  EXCHANGE-RATE                                                        
011300     RECORD CONTAINS 27 CHARACTERS                                        
011400     LABEL RECORD IS OMITTED.                                             
011500     COPY EVBD004.                                                        
011600*                                                                         
011700 FD  FINANCIALS-OUT                                                       
011800     RECORD CONTAINS 200 CHARACTERS                                       
011900     LABEL RECORD IS OMITTED.                                             
012000     COPY EVBD003 REPLACING ==EVB-REG-FINANCIERO==                        
012100                         BY ==EVB-REG-FIN-SALIDA==                        
012200                            ==FIN-==                                      
012300                         BY ==SAL-==.                                     
012400*                                                                         
012500 FD  ERROR-OUT                                                            
012600     RECORD CONTAINS 132 CHARACTERS                                       
012700     LABEL RECORD IS OMITTED.                                             
012800     COPY EVBD006.                                                        
012900*                                                                         
013000 FD  INTAKE-CONTROL                                                       
013100     RECORD CONTAINS 38 CHARACTERS                                        
013200     LABEL RECORD IS OMITTED.                                             
013300     COPY EVBD007.                                                        
013400*****************************************************************         
013500*                                                               *         
013600*  W O R K I N G   S T O R A G E   S E C T I O N                *         
013700*                                                               *         
013800*****************************************************************         
013900 WORKING-STORAGE SECTION.                                                 
014000*****************************************************************         
014100*                        AREA DE CONTANTES                     *          
014200*****************************************************************         
014300 01  CT-CONTANTES.                                                        
014400*                                                                         
014500     05  CT-PROGRAMA                 PIC X(08) VALUE 'EVB010  '.          
014600     05  CT-DIVISA-JPY               PIC X(03) VALUE 'JPY'.               
014700     05  CT-DIVISA-USD               PIC X(03) VALUE 'USD'.               
014800     05  CT-NORMA-JIFRS              PIC X(07) VALUE 'JP-IFRS'.           
014900     05  CT-CIEN                     PIC 9(03) VALUE 100.                 
015000     05  CT-UNO                      PIC S9(04) COMP VALUE 1.             
015100*****************************************************************         
015200*                      AREA DE SWITCHES                        *          
015300*****************************************************************         
015400 01  SW-SWITCHES.                                                         
015500*                                                                         
015600     05  SW-FIN-FINANCIERO           PIC X(01) VALUE 'N'.                 
015700         88  FIN-FINANCIERO          VALUE 'S'.                           
015800         88  NO-FIN-FINANCIERO       VALUE 'N'.                           
015900     05  SW-HAY-TASA                 PIC X(01) VALUE 'N'.                 
016000         88  HAY-TASA-CAMBIO         VALUE 'S'.                           
016100         88  NO-HAY-TASA-CAMBIO      VALUE 'N'.                           
016200     05  SW-REGISTRO                 PIC X(01) VALUE 'S'.                 
016300         88  REGISTRO-VALIDO         VALUE 'S'.                           
016400         88  REGISTRO-INVALIDO       VALUE 'N'.                           
016500*****************************************************************         
016600*                      AREA DE MENSAJES                        *          
016700*****************************************************************         
016800 01  ME-MENSAJES-ERROR.                                                   
016900*                                                                         
017000     05  ME-REVENUE-INVALIDO         PIC X(40)                            
017100         VALUE 'MISSING VALID REVENUE DATA'.                              
017200     05  ME-NET-INCOME-INVALIDO      PIC X(40)                            
017300         VALUE 'MISSING VALID NET-INCOME DATA'.                           
017400     05  ME-ADVICE-REVISAR           PIC X(40)                            
017500         VALUE 'REVISE EL REGISTRO FUENTE Y REENVIE'.                     
017600*****************************************************************         
017700*                      AREA DE CONTADORES                      *          
017800*****************************************************************         
017900 01  CN-CONTADORES.                                                       
018000*                                                                         
018100     05  CN-LEIDOS                   PIC 9(07) COMP.                      
018200     05  CN-ACEPTADOS                PIC 9(07) COMP.                      
018300     05  CN-CONVERTIDOS              PIC 9(07) COMP.                      
018400     05  CN-RECHAZADOS               PIC 9(07) COMP.                      
018500*****************************************************************         
018600*                AREA DE TRABAJO Y REDEFINICIONES               *         
018700*****************************************************************         
018800 01  WS-AREA-TRABAJO.                                                     
018900*                                                                         
019000     05  WS-TASA-HOLD                PIC S9(03)V9(08) VALUE ZEROS.        
019100     05  WS-TASA-HOLD-R REDEFINES                                         
019200         WS-TASA-HOLD                PIC X(11).                           
019300     05  WS-SYMBOL-HOLD               PIC X(10).                          
019400     05  WS-SYMBOL-HOLD-R REDEFINES                                       
019500         WS-SYMBOL-HOLD.                                                  
019600         10  WS-SYMBOL-1RA            PIC X(01).                          
019700         10  WS-SYMBOL-RESTO          PIC X(09).                          
019800     05  WS-EQUITY-PCT               PIC S9(03)V9(02) VALUE ZEROS.        
019900     05  WS-EQUITY-PCT-R REDEFINES                                        
020000         WS-EQUITY-PCT               PIC X(06).                           
020100*                                                                         
020300     COPY EVBD009.                                                        
020400*****************************************************************         
020500*                                                               *         
020600*  P R O C E D U R E      D I V I S I O N                       *         
020700*                                                               *         
020800*****************************************************************         
020900 PROCEDURE DIVISION.                                                      
021000*                                                                         
021100 MAINLINE.                                                                
021200*                                                                         
021300     PERFORM 1000-INICIO                                                  
021400        THRU 1000-INICIO-EXIT                                             
021500*                                                                         
021600     PERFORM 2000-PROCESO                                                 
021700        THRU 2000-PROCESO-EXIT                                            
021800        UNTIL FIN-FINANCIERO                                              
021900*                                                                         
022000     PERFORM 6000-FIN                                                     
022100        THRU 6000-FIN-EXIT                                                
022200*                                                                         
022300     GOBACK                                                               
022400     .                                                                    
022500*****************************************************************         
022600*                         1000-INICIO                           *         
022700*****************************************************************         
022800 1000-INICIO.                                                             
022900*                                                                         
023000     OPEN INPUT  FINANCIALS-IN                                            
023100                 EXCHANGE-RATE                                            
023200     OPEN OUTPUT FINANCIALS-OUT                                           
023300                 ERROR-OUT                                                
023400                 INTAKE-CONTROL                                           
023500*                                                                         
023600     INITIALIZE CN-CONTADORES                                             
023700     SET NO-FIN-FINANCIERO          TO TRUE                               
023800     SET NO-HAY-TASA-CAMBIO         TO TRUE                               
023900*                                                                         
024000     PERFORM 1100-LEER-TASA-CAMBIO                                        
024100        THRU 1100-LEER-TASA-CAMBIO-EXIT                                   
024200*                                                                         
024300     PERFORM 1200-LEER-FINANCIERO                                         
024400        THRU 1200-LEER-FINANCIERO-EXIT                                    
024500*                                                                         
024600     .                                                                    
024700 1000-INICIO-EXIT.                                                        
024800     EXIT.                                                                
024900*****************************************************************         
025000*                    1100-LEER-TASA-CAMBIO                      *         
025100*   EL LOTE PUEDE TRAER CERO O UN REGISTRO DE TASA DE CAMBIO.   *         
025200*   SI NO VIENE NINGUNO LOS REGISTROS EN YENES QUEDAN SIN       *         
025300*   CONVERTIR (CR-0254).                                        *         
025400*****************************************************************         
025500 1100-LEER-TASA-CAMBIO.                                                   
025600*                                                                         
025700     READ EXCHANGE-RATE                                                   
025800         AT END                                                           
025900             SET NO-HAY-TASA-CAMBIO  TO TRUE                              
026000         NOT AT END                                                       
026100             SET HAY-TASA-CAMBIO     TO TRUE                              
026200             MOVE TCA-RATE           TO WS-TASA-HOLD                      
026300     END-READ                                                             
026400     .                                                                    
026500 1100-LEER-TASA-CAMBIO-EXIT.                                              
026600     EXIT.                                                                
026700*****************************************************************         
026800*                    1200-LEER-FINANCIERO                       *         
026900*****************************************************************         
027000 1200-LEER-FINANCIERO.                                                    
027100*                                                                         
027200     READ FINANCIALS-IN                                                   
027300         AT END                                                           
027400             SET FIN-FINANCIERO      TO TRUE                              
027500         NOT AT END                                                       
027600             ADD 1                   TO CN-LEIDOS                         
027700     END-READ                                                             
027800     .                                                                    
027900 1200-LEER-FINANCIERO-EXIT.                                               
028000     EXIT.                                                                
028100*****************************************************************         
028200*                        2000-PROCESO                           *         
028300*****************************************************************         
028400 2000-PROCESO.                                                            
028500*                                                                         
028600     PERFORM 2110-VALIDAR-REGISTRO                                        
028700        THRU 2110-VALIDAR-REGISTRO-EXIT                                   
028800*                                                                         
028900     IF  REGISTRO-VALIDO                                                  
029000         PERFORM 2200-CONVERTIR-DIVISA                                    
029100            THRU 2200-CONVERTIR-DIVISA-EXIT                               
029200*                                                                         
029300         PERFORM 2300-NORMALIZAR-RATIO                                    
029400            THRU 2300-NORMALIZAR-RATIO-EXIT                               
029500*                                                                         
029600         PERFORM 2400-ESCRIBIR-SALIDA                                     
029700            THRU 2400-ESCRIBIR-SALIDA-EXIT                                
029800*                                                                         
029900         ADD 1                       TO CN-ACEPTADOS                      
030000     ELSE                                                                 
030100         PERFORM 2500-ESCRIBIR-ERROR                                      
030200            THRU 2500-ESCRIBIR-ERROR-EXIT                                 
030300*                                                                         
030400         ADD 1                       TO CN-RECHAZADOS                     
030500     END-IF                                                               
030600*                                                                         
030700     PERFORM 1200-LEER-FINANCIERO                                         
030800        THRU 1200-LEER-FINANCIERO-EXIT                                    
030900*                                                                         
031000     .                                                                    
031100 2000-PROCESO-EXIT.                                                       
031200     EXIT.                                                                
031300*****************************************************************         
031400*                   2110-VALIDAR-REGISTRO                       *         
031500*   EL REGISTRO SE RECHAZA SI REVENUE O NET-INCOME NO VIENEN    *         
031600*   NUMERICOS (CR-0112).                                        *         
031700*****************************************************************         
031800 2110-VALIDAR-REGISTRO.                                                   
031900*                                                                         
032000     SET REGISTRO-VALIDO             TO TRUE                              
032100*                                                                         
032200     IF  FIN-REVENUE OF EVB-REG-FIN-ENTRADA NOT NUMERIC                   
032300         SET REGISTRO-INVALIDO       TO TRUE                              
032400         MOVE CT-PROGRAMA            TO ERR-MODULE                        
032500         MOVE ME-REVENUE-INVALIDO    TO ERR-ERROR-INFO                    
032600         MOVE ME-ADVICE-REVISAR      TO ERR-ADVICE                        
032700     END-IF                                                               
032800*                                                                         
032900     IF  REGISTRO-VALIDO                                                  
033000     AND FIN-NET-INCOME OF EVB-REG-FIN-ENTRADA NOT NUMERIC                
033100         SET REGISTRO-INVALIDO       TO TRUE                              
033200         MOVE CT-PROGRAMA            TO ERR-MODULE                        
033300         MOVE ME-NET-INCOME-INVALIDO TO ERR-ERROR-INFO                    
033400         MOVE ME-ADVICE-REVISAR      TO ERR-ADVICE                        
033500     END-IF                                                               
033600     .                                                                    
033700 2110-VALIDAR-REGISTRO-EXIT.                                              
033800     EXIT.                                                                
033900*****************************************************************         
034000*                   2200-CONVERTIR-DIVISA                       *         
034100*   TRASLADA LOS CAMPOS QUE NO SE CONVIERTEN Y LUEGO APLICA LA  *         
034200*   TASA DE CAMBIO A LOS CINCO CAMPOS MONETARIOS CUANDO EL      *         
034300*   EMISOR REPORTA EN YENES Y EL LOTE TRAE TASA (CR-4471).      *         
034400*****************************************************************         
034500 2200-CONVERTIR-DIVISA.                                                   
034600*                                                                         
034700     MOVE FIN-SYMBOL OF EVB-REG-FIN-ENTRADA                               
034800                                      TO SAL-SYMBOL                       
034900     MOVE FIN-EPS OF EVB-REG-FIN-ENTRADA                                  
035000                                      TO SAL-EPS                          
035100     MOVE FIN-FREE-CASH-FLOW OF EVB-REG-FIN-ENTRADA                       
035200                                      TO SAL-FREE-CASH-FLOW               
035300     MOVE FIN-TOTAL-EQUITY OF EVB-REG-FIN-ENTRADA                         
035400                                      TO SAL-TOTAL-EQUITY                 
035500     MOVE FIN-EQUITY-RATIO OF EVB-REG-FIN-ENTRADA                         
035600                                      TO SAL-EQUITY-RATIO                 
035700     MOVE FIN-SHARES-OUTSTANDING OF EVB-REG-FIN-ENTRADA                   
035800                                      TO SAL-SHARES-OUTSTANDING           
035900     MOVE FIN-REPORT-DATE OF EVB-REG-FIN-ENTRADA                          
036000                                      TO SAL-REPORT-DATE                  
036100     MOVE FIN-STANDARD OF EVB-REG-FIN-ENTRADA                             
036200                                      TO SAL-STANDARD                     
036300*                                                                         
036400     IF  FIN-CURRENCY OF EVB-REG-FIN-ENTRADA = CT-DIVISA-JPY              
036500         IF  HAY-TASA-CAMBIO                                              
036600             PERFORM 2210-APLICAR-TASA                                    
036700                THRU 2210-APLICAR-TASA-EXIT                               
036800         ELSE                                                             
036900             PERFORM 2220-SIN-TASA                                        
037000                THRU 2220-SIN-TASA-EXIT                                   
037100         END-IF                                                           
037200     ELSE                                                                 
037300         PERFORM 2230-SIN-CONVERSION                                      
037400            THRU 2230-SIN-CONVERSION-EXIT                                 
037500     END-IF                                                               
037600     .                                                                    
037700 2200-CONVERTIR-DIVISA-EXIT.                                              
037800     EXIT.                                                                
037900*****************************************************************         
038000*                    2210-APLICAR-TASA                          *         
038100*****************************************************************         
038200 2210-APLICAR-TASA.                                                       
038300*                                                                         
038400     COMPUTE SAL-REVENUE ROUNDED =                                        
038500         FIN-REVENUE OF EVB-REG-FIN-ENTRADA * WS-TASA-HOLD                
038600     COMPUTE SAL-OPERATING-INCOME ROUNDED =                               
038700         FIN-OPERATING-INCOME OF EVB-REG-FIN-ENTRADA                      
038800             * WS-TASA-HOLD                                               
038900     COMPUTE SAL-NET-INCOME ROUNDED =                                     
039000         FIN-NET-INCOME OF EVB-REG-FIN-ENTRADA * WS-TASA-HOLD             
039100     COMPUTE SAL-TOTAL-ASSETS ROUNDED =                                   
039200         FIN-TOTAL-ASSETS OF EVB-REG-FIN-ENTRADA * WS-TASA-HOLD           
039300     COMPUTE SAL-TOTAL-LIABILITIES ROUNDED =                              
039400         FIN-TOTAL-LIABILITIES OF EVB-REG-FIN-ENTRADA                     
039500             * WS-TASA-HOLD                                               
039600*                                                                         
039700     MOVE CT-DIVISA-USD               TO SAL-CURRENCY                     
039800     MOVE WS-TASA-HOLD                TO SAL-CONVERSION-RATE              
039900     SET SAL-CONVERTIDO               TO TRUE                             
040000     ADD 1                            TO CN-CONVERTIDOS                   
040100     .                                                                    
040200 2210-APLICAR-TASA-EXIT.                                                  
040300     EXIT.                                                                
040400*****************************************************************         
040500*                     2220-SIN-TASA                             *         
040600*****************************************************************         
040700 2220-SIN-TASA.                                                           
040800*                                                                         
040900     MOVE FIN-REVENUE OF EVB-REG-FIN-ENTRADA                              
041000                                      TO SAL-REVENUE                      
041100     MOVE FIN-OPERATING-INCOME OF EVB-REG-FIN-ENTRADA                     
041200                                      TO SAL-OPERATING-INCOME             
041300     MOVE FIN-NET-INCOME OF EVB-REG-FIN-ENTRADA                           
041400                                      TO SAL-NET-INCOME                   
041500     MOVE FIN-TOTAL-ASSETS OF EVB-REG-FIN-ENTRADA                         
041600                                      TO SAL-TOTAL-ASSETS                 
041700     MOVE FIN-TOTAL-LIABILITIES OF EVB-REG-FIN-ENTRADA                    
041800                                      TO SAL-TOTAL-LIABILITIES            
041900*                                                                         
042000     MOVE CT-DIVISA-JPY               TO SAL-CURRENCY                     
042100     MOVE ZEROS                       TO SAL-CONVERSION-RATE              
042200     SET SAL-NO-CONVERTIDO            TO TRUE                             
042300     .                                                                    
042400 2220-SIN-TASA-EXIT.                                                      
042500     EXIT.                                                                
042600*****************************************************************         
042700*                   2230-SIN-CONVERSION                         *         
042800*****************************************************************         
042900 2230-SIN-CONVERSION.                                                     
043000*                                                                         
043100     MOVE FIN-REVENUE OF EVB-REG-FIN-ENTRADA                              
043200                                      TO SAL-REVENUE                      
043300     MOVE FIN-OPERATING-INCOME OF EVB-REG-FIN-ENTRADA                     
043400                                      TO SAL-OPERATING-INCOME             
043500     MOVE FIN-NET-INCOME OF EVB-REG-FIN-ENTRADA                           
043600                                      TO SAL-NET-INCOME                   
043700     MOVE FIN-TOTAL-ASSETS OF EVB-REG-FIN-ENTRADA                         
043800                                      TO SAL-TOTAL-ASSETS                 
043900     MOVE FIN-TOTAL-LIABILITIES OF EVB-REG-FIN-ENTRADA                    
044000                                      TO SAL-TOTAL-LIABILITIES            
044100*                                                                         
044200     MOVE FIN-CURRENCY OF EVB-REG-FIN-ENTRADA                             
044300                                      TO SAL-CURRENCY                     
044400     MOVE ZEROS                       TO SAL-CONVERSION-RATE              
044500     SET SAL-NO-CONVERTIDO            TO TRUE                             
044600     .                                                                    
044700 2230-SIN-CONVERSION-EXIT.                                                
044800     EXIT.                                                                
044900*****************************************************************         
045000*                  2300-NORMALIZAR-RATIO                        *         
045100*   FIN-EQUITY-RATIO LLEGA COMO PORCENTAJE PARA LOS EMISORES    *         
045200*   BAJO NORMA JP-IFRS; SE DIVIDE ENTRE 100 (CR-4522).          *         
045300*****************************************************************         
045400 2300-NORMALIZAR-RATIO.                                                   
045500*                                                                         
045600     IF  FIN-STANDARD OF EVB-REG-FIN-ENTRADA = CT-NORMA-JIFRS             
045700         COMPUTE SAL-EQUITY-RATIO ROUNDED =                               
045800             FIN-EQUITY-RATIO OF EVB-REG-FIN-ENTRADA / CT-CIEN            
045900     END-IF                                                               
046000     .                                                                    
046100 2300-NORMALIZAR-RATIO-EXIT.                                              
046200     EXIT.                                                                
046300*****************************************************************         
046400*                  2400-ESCRIBIR-SALIDA                         *         
046500*****************************************************************         
046600 2400-ESCRIBIR-SALIDA.                                                    
046700*                                                                         
046800     WRITE EVB-REG-FIN-SALIDA                                             
046900     .                                                                    
047000 2400-ESCRIBIR-SALIDA-EXIT.                                               
047100     EXIT.                                                                
047200*****************************************************************         
047300*                   2500-ESCRIBIR-ERROR                         *         
047400*****************************************************************         
047500 2500-ESCRIBIR-ERROR.                                                     
047600*                                                                         
047700     WRITE EVB-REG-ERROR                                                  
047800     .                                                                    
047900 2500-ESCRIBIR-ERROR-EXIT.                                                
048000     EXIT.                                                                
048100*****************************************************************         
048200*                         6000-FIN                               *        
048300*   SE ESCRIBE EL REGISTRO DE CONTROL PARA QUE EVB020 LO        *         
048400*   INCORPORE AL BLOQUE DE TOTALES DE FIN DE LOTE (CR-0340).    *         
048500*****************************************************************         
048600 6000-FIN.                                                                
048700*                                                                         
048800     MOVE CN-LEIDOS                  TO CTL-LEIDOS                        
048900     MOVE CN-ACEPTADOS                TO CTL-ACEPTADOS                    
049000     MOVE CN-CONVERTIDOS              TO CTL-CONVERTIDOS                  
049100     MOVE CN-RECHAZADOS                TO CTL-RECHAZADOS                  
049200     WRITE EVB-CONTROL-INTAKE                                             
049300*                                                                         
049400     DISPLAY 'EVB010 - TOTALES DE LA CORRIDA DE INTAKE'                   
049500     DISPLAY 'REGISTROS LEIDOS ------- ' CN-LEIDOS                        
049600     DISPLAY 'REGISTROS ACEPTADOS ---- ' CN-ACEPTADOS                     
049700     DISPLAY 'REGISTROS CONVERTIDOS -- ' CN-CONVERTIDOS                   
049800     DISPLAY 'REGISTROS RECHAZADOS --- ' CN-RECHAZADOS                    
049900*                                                                         
050000     CLOSE FINANCIALS-IN                                                  
050100           EXCHANGE-RATE                                                  
050200           FINANCIALS-OUT                                                 
050300           ERROR-OUT                                                      
050400           INTAKE-CONTROL                                                 
050500     .                                                                    
050600 6000-FIN-EXIT.                                                           
050700     EXIT.                                                                
