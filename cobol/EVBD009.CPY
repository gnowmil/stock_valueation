000100*****************************************************************         
000200*                                                               *         
000300*  COPY: EVBD009                                                *         
000400*                                                               *         
000500*  AUTOR: FACTORIA                                              *         
000600*                                                               *         
000700*  APLICACION: EVALUACION DE VALORES BURSATILES. (EVB)         *          
000800*                                                               *         
000900*  DESCRIPCION: AREA GENERICA DE FECHA DE CORRIDA, REUTILIZADA *          
001000*               POR TODOS LOS PROGRAMAS DEL LOTE EVB            *         
001100*                                                               *         
001200*****************************************************************         
001300 01  WS-FECHA-CORRIDA.                                                    
001400*                                                                         
001500     05  WS-FEC-CORRIDA-AAAAMMDD  PIC 9(08).                              
001600     05  WS-FEC-CORRIDA-R REDEFINES                                       
001700         WS-FEC-CORRIDA-AAAAMMDD.                                         
001800         10  WS-FEC-CORRIDA-AAAA  PIC 9(04).                              
001900         10  WS-FEC-CORRIDA-MM    PIC 9(02).                              
002000         10  WS-FEC-CORRIDA-DD    PIC 9(02).                              
002100     05  WS-HORA-CORRIDA          PIC 9(06).                              
002200     05  FILLER                  PIC X(10).                               
