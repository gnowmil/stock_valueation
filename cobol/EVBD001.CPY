000100*****************************************************************         
000200*                                                               *         
000300*  COPY: EVBD001                                                *         
000400*                                                               *         
000500*  AUTOR: FACTORIA                                              *         
000600*                                                               *         
000700*  APLICACION: EVALUACION DE VALORES BURSATILES. (EVB)         *          
000800*                                                               *         
000900*  DESCRIPCION: REGISTRO DE SOLICITUD DE VALUACION DE UNA      *          
001000*               ACCION (ARCHIVO STOCK-REQUEST, 12 BYTES)       *          
001100*                                                               *         
001200*  NOTA: EL REGISTRO ES EXACTAMENTE DE 12 BYTES POR CONTRATO   *          
001300*        DE INTERFAZ; NO LLEVA FILLER DE RELLENO               *          
001400*****************************************************************         
001500 01  EVB-SOLICITUD-ACCION.                                                
001600*                                                                         
001700     05  SOL-SYMBOL               PIC X(10).                              
001800     05  SOL-COUNTRY               PIC X(02).                             
001900         88  SOL-PAIS-USA          VALUE 'US'.                            
002000         88  SOL-PAIS-JAPON        VALUE 'JP'.                            
