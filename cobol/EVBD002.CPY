000100*****************************************************************         
000200*                                                               *         
000300*  COPY: EVBD002                                                *         
000400*                                                               *         
000500*  AUTOR: FACTORIA                                              *         
000600*                                                               *         
000700*  APLICACION: EVALUACION DE VALORES BURSATILES. (EVB)         *          
000800*                                                               *         
000900*  DESCRIPCION: REGISTRO DE DATOS DE MERCADO DE UNA ACCION     *          
001000*               (ARCHIVO MARKET-DATA)                          *          
001100*                                                               *         
001200*****************************************************************         
001300 01  EVB-DATOS-MERCADO.                                                   
001400*                                                                         
001500     05  MKT-SYMBOL                PIC X(10).                             
001600     05  MKT-PRICE                 PIC S9(09)V99.                         
001700     05  MKT-VOLUME                PIC 9(12).                             
001800     05  MKT-PE-RATIO               PIC S9(05)V99.                        
001900     05  MKT-CURRENCY              PIC X(03).                             
002000     05  FILLER                    PIC X(05).                             
