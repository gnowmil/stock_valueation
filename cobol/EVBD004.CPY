000100*****************************************************************         
000200*                                                               *         
000300*  COPY: EVBD004                                                *         
000400*                                                               *         
000500*  AUTOR: FACTORIA                                              *         
000600*                                                               *         
000700*  APLICACION: EVALUACION DE VALORES BURSATILES. (EVB)         *          
000800*                                                               *         
000900*  DESCRIPCION: REGISTRO DE TASA DE CAMBIO (ARCHIVO            *          
001000*               EXCHANGE-RATE, CERO O UN REGISTRO POR LOTE)    *          
001100*                                                               *         
001200*****************************************************************         
001300 01  EVB-TASA-CAMBIO.                                                     
001400*                                                                         
001500     05  TCA-PAIR                  PIC X(07).                             
001600     05  TCA-PAIR-R REDEFINES                                             
001700         TCA-PAIR.                                                        
001800         10  TCA-DIVISA-ORIGEN      PIC X(03).                            
001900         10  FILLER                PIC X(01).                             
002000         10  TCA-DIVISA-DESTINO     PIC X(03).                            
002100     05  TCA-RATE                  PIC S9(03)V9(08).                      
002200     05  FILLER                    PIC X(09).                             
